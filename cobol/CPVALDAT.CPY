000100*----------------------------------------------------------------*        
000110*    COPYBOOK CPVALDAT.CPY                                                
000120*    AREA DE COMUNICACAO COM O SUBPROGRAMA PT004090                       
000130*    (VALIDAR DATA DE PREGAO)                                             
000140*    USAR REPLACING ==::== BY == 4090 == (NO PROGRAMA CHAMADOR)           
000150*                 OU           BY == LKS  == (NA LINKAGE DO PRG)          
000160*----------------------------------------------------------------*        
000170*    AM 12.04.1987 - VERSAO INICIAL DO LAYOUT                     AM0002  
000180*----------------------------------------------------------------*        
000190 01  REG-::.                                                              
000200     03  FILLER                  PIC  S9(04)       COMP.                  
000210     03  DATA-::                 PIC  X(10).                              
000220     03  RETORNO-::              PIC  9(01).                              
