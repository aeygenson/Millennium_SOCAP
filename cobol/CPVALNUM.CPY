000100*----------------------------------------------------------------*        
000110*    COPYBOOK CPVALNUM.CPY                                                
000120*    AREA DE COMUNICACAO COM O SUBPROGRAMA PT004091                       
000130*    (VALIDAR/CONVERTER CAMPO NUMERICO EM TEXTO LIVRE)                    
000140*    USAR REPLACING ==::== BY == 4091 == (NO PROGRAMA CHAMADOR)           
000150*                 OU           BY == LKS  == (NA LINKAGE DO PRG)          
000160*----------------------------------------------------------------*        
000170*    AM 12.04.1987 - VERSAO INICIAL DO LAYOUT                     AM0002  
000180*----------------------------------------------------------------*        
000190 01  REG-::.                                                              
000200     03  FILLER                  PIC  S9(04)       COMP.                  
000210     03  CAMPO-TEXTO-::          PIC  X(12).                              
000220     03  TIPO-CAMPO-::           PIC  X(01).                              
000230     03  VALOR-NUM-::            PIC  S9(09)V9(04).                       
000240     03  RETORNO-::              PIC  9(01).                              
