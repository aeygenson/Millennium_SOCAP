000100*----------------------------------------------------------------*        
000110*    COPYBOOK FD-INSTRUM.CPY                                              
000120*    LAYOUT DO CADASTRO MESTRE DE INSTRUMENTOS (ARQ INSTRUMENTO)          
000130*    USAR REPLACING ==::== BY == -FDI == (BUFFER DO ARQUIVO)              
000140*                 OU           BY == -TBI == (ELEMENTO DA TABELA)         
000150*    TAMANHO FIXO: 38 BYTES                                               
000160*----------------------------------------------------------------*        
000170*    CRS 03.11.1987 - VERSAO INICIAL DO LAYOUT                    CRS001  
000180*----------------------------------------------------------------*        
000190 01  REG-::.                                                              
000200     03  SIMBOLO-::              PIC  X(10).                              
000210     03  TIPO-ATIVO-::           PIC  X(10).                              
000220     03  BOLSA-::                PIC  X(10).                              
000230     03  SITUACAO-::             PIC  X(08).                              
