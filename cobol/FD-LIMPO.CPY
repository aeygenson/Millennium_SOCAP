000100*----------------------------------------------------------------*        
000110*    COPYBOOK FD-LIMPO.CPY                                                
000120*    LAYOUT DO REGISTRO DE COTACAO DEPOIS DE VALIDADA (ARQ LIMPO)         
000130*    USAR REPLACING ==::== BY == -FDL == (BUFFER DO ARQUIVO)              
000140*                 OU           BY == -WSL == (COPIA NA WORKING)           
000150*    TAMANHO FIXO: 106 BYTES (PRECOS NUMERICOS, SINAL SEPARADO)           
000160*----------------------------------------------------------------*        
000170*    CRS 03.11.1987 - VERSAO INICIAL DO LAYOUT                    CRS001  
000180*----------------------------------------------------------------*        
000190 01  REG-::.                                                              
000200     03  SIMBOLO-::              PIC  X(10).                              
000210     03  TIPO-ATIVO-::           PIC  X(10).                              
000220     03  BOLSA-::                PIC  X(10).                              
000230     03  PRECO-ABERT-::          PIC  S9(07)V9(04)                        
000240                                  SIGN IS TRAILING SEPARATE.              
000250     03  PRECO-MAXIMO-::         PIC  S9(07)V9(04)                        
000260                                  SIGN IS TRAILING SEPARATE.              
000270     03  PRECO-MINIMO-::         PIC  S9(07)V9(04)                        
000280                                  SIGN IS TRAILING SEPARATE.              
000290     03  PRECO-FECHA-::          PIC  S9(07)V9(04)                        
000300                                  SIGN IS TRAILING SEPARATE.              
000310     03  VOLUME-::               PIC  9(09).                              
000320     03  CONTR-ABERT-::          PIC  9(09).                              
000330     03  DATA-PREGAO-::          PIC  X(10).                              
