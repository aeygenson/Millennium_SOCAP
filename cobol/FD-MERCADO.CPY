000100*----------------------------------------------------------------*        
000110*    COPYBOOK FD-MERCADO.CPY                                              
000120*    LAYOUT DO REGISTRO DE COTACAO DIARIA DE MERCADO (ARQ MERCADO)        
000130*    USAR REPLACING ==::== BY == -FDM == (BUFFER DO ARQUIVO)              
000140*                 OU           BY == -WSM == (COPIA NA WORKING)           
000150*    TAMANHO FIXO: 106 BYTES (CAMPOS DE PRECO EM TEXTO LIVRE)             
000160*    OBS: LARGURA TOTAL FECHADA PELO LAYOUT DE INTERCAMBIO; SEM           
000170*         BYTE DE FOLGA PARA FILLER FINAL NESTE REGISTRO.                 
000180*----------------------------------------------------------------*        
000190*    CRS 03.11.1987 - VERSAO INICIAL DO LAYOUT                    CRS001  
000200*----------------------------------------------------------------*        
000210 01  REG-::.                                                              
000220     03  SIMBOLO-::              PIC  X(10).                              
000230     03  TIPO-ATIVO-::           PIC  X(10).                              
000240     03  BOLSA-::                PIC  X(10).                              
000250     03  PRECO-ABERT-::          PIC  X(12).                              
000260     03  PRECO-MAXIMO-::         PIC  X(12).                              
000270     03  PRECO-MINIMO-::         PIC  X(12).                              
000280     03  PRECO-FECHA-::          PIC  X(12).                              
000290     03  VOLUME-::               PIC  X(09).                              
000300     03  CONTR-ABERT-::          PIC  X(09).                              
000310     03  DATA-PREGAO-::          PIC  X(10).                              
