000100*================================================================*        
000110 IDENTIFICATION                  DIVISION.                                
000120*================================================================*        
000130 PROGRAM-ID.                     PT004000.                                
000140 AUTHOR.                         J B ALVES.                               
000150 INSTALLATION.                   COOPBOOKS SISTEMAS.                      
000160 DATE-WRITTEN.                   02 FEB 1988.                             
000170 DATE-COMPILED.                                                           
000180 SECURITY.                       USO INTERNO - NUCLEO MERCADO.            
000190*----------------------------------------------------------------*        
000200*REMARKS.                                                                 
000210*     *----------------------------------------------------------*        
000220*     *#NOME     : PT004000 ---> LIMPEZA DE DADOS DE MERCADO     *        
000230*     *----------------------------------------------------------*        
000240*     *#TIPO     : COBOL - MICRO FOCUS - NET EXPRESS 5           *        
000250*     *----------------------------------------------------------*        
000260*     *#ANALISTA : J B ALVES                                     *        
000270*     *----------------------------------------------------------*        
000280*     *#FUNCAO   : LER O ARQUIVO DIARIO DE COTACOES DE MERCADO,  *        
000290*     *            CONFERIR CADA REGISTRO CONTRA O CADASTRO DE   *        
000300*     *            INSTRUMENTOS, DESCARTAR REGISTROS EM BRANCO,  *        
000310*     *            DUPLICADOS OU COM PRECO/DATA INVALIDOS, E     *        
000320*     *            GRAVAR OS REGISTROS VALIDOS NO ARQUIVO LIMPO, *        
000330*     *            EMITINDO UM RESUMO DO PROCESSAMENTO.          *        
000340*     *----------------------------------------------------------*        
000350*----------------------------------------------------------------*        
000360*    HISTORICO DE ALTERACOES                                              
000370*----------------------------------------------------------------*        
000380*    02.02.1988 JBA SOL-0020 VERSAO INICIAL DO PROGRAMA (IMPORTA  JBA020  
000390*                            LANCAMENTOS DIARIOS DE COTACAO).             
000400*    14.09.1989 JBA SOL-0061 INCLUIDA CONFERENCIA CONTRA CADASTRO JBA061  
000410*                            DE INSTRUMENTOS (SO CARREGA ATIVOS).         
000420*    21.03.1992 MTS SOL-0122 INCLUIDO DESCARTE DE REGISTRO        MTS122  
000430*                            DUPLICADO (MESMOS CAMPOS JA LIDOS).          
000440*    08.11.1996 MTS SOL-0190 AJUSTADA ROTINA DE BRANCOS PARA      MTS190  
000450*                            TRATAR SIMBOLO COM PONTO (BOLSA              
000460*                            EMBUTIDA NO CODIGO DO PREGAO).               
000470*    30.09.1998 JBA SOL-0263 REVISAO ANO 2000 - DATA DE PREGAO JA JBA263  
000480*                            TRAFEGA COMO AAAA-MM-DD (4 DIGITOS           
000490*                            DE ANO); NENHUM AJUSTE NECESSARIO.           
000500*    06.04.2006 AMB SOL-0355 REESCRITO COMO PROCESSO DE LIMPEZA E AMB355  
000510*                            VALIDACAO DE DADOS DE MERCADO, REUSA         
000520*                            A CONFERENCIA DE CADASTRO E PASSA A          
000530*                            CHAMAR PT004090/PT004091 PARA VALIDAR        
000540*                            DATA E CAMPOS NUMERICOS EM TEXTO             
000550*                            LIVRE. INCLUIDO RESUMO COM ESTATIS-          
000560*                            TICAS DE PRECO DE FECHAMENTO/VOLUME.         
000570*    19.07.2006 AMB SOL-0361 INCLUIDA OPCAO DE CORRIGIR SIMBOLO   AMB361  
000580*                            COM PONTO (DESLIGADA EM PRODUCAO).           
000590*----------------------------------------------------------------*        
000600*================================================================*        
000610 ENVIRONMENT                     DIVISION.                                
000620*================================================================*        
000630 CONFIGURATION                   SECTION.                                 
000640*----------------------------------------------------------------*        
000650 SPECIAL-NAMES.                                                           
000660     C01                         IS TOP-OF-FORM.                          
000670*----------------------------------------------------------------*        
000680 INPUT-OUTPUT                    SECTION.                                 
000690*----------------------------------------------------------------*        
000700 FILE-CONTROL.                                                            
000710*                                                                         
000720*  ---> Arquivo de cotacoes diarias de mercado (entrada)                  
000730     COPY 'SEL-MERCADO.CPY'.                                              
000740*                                                                         
000750*  ---> Cadastro de instrumentos (entrada, carregado em tabela)           
000760     COPY 'SEL-INSTRUM.CPY'.                                              
000770*                                                                         
000780*  ---> Arquivo de cotacoes limpas e validadas (saida)                    
000790     COPY 'SEL-LIMPO.CPY'.                                                
000800*                                                                         
000810*================================================================*        
000820 DATA                            DIVISION.                                
000830*================================================================*        
000840 FILE                            SECTION.                                 
000850*----------------------------------------------------------------*        
000860*                                                                         
000870 FD  ARQ-MERCADO                                                          
000880     RECORDING MODE              IS F                                     
000890     LABEL RECORD                IS STANDARD                              
000900     BLOCK CONTAINS 0 RECORDS                                             
000910     DATA RECORD                 IS REG-FDM.                              
000920 COPY 'FD-MERCADO.CPY'           REPLACING ==::== BY == -FDM ==.          
000930*                                                                         
000940 FD  ARQ-INSTRUMENTO                                                      
000950     RECORDING MODE              IS F                                     
000960     LABEL RECORD                IS STANDARD                              
000970     BLOCK CONTAINS 0 RECORDS                                             
000980     DATA RECORD                 IS REG-FDI.                              
000990 COPY 'FD-INSTRUM.CPY'           REPLACING ==::== BY == -FDI ==.          
001000*                                                                         
001010 FD  ARQ-LIMPO                                                            
001020     RECORDING MODE              IS F                                     
001030     LABEL RECORD                IS STANDARD                              
001040     BLOCK CONTAINS 0 RECORDS                                             
001050     DATA RECORD                 IS REG-FDL.                              
001060 COPY 'FD-LIMPO.CPY'             REPLACING ==::== BY == -FDL ==.          
001070*                                                                         
001080*----------------------------------------------------------------*        
001090 WORKING-STORAGE                 SECTION.                                 
001100*----------------------------------------------------------------*        
001110 77  FILLER                      PIC  X(032)         VALUE                
001120     'III  WORKING STORAGE SECTION III'.                                  
001130*                                                                         
001140*----------------------------------------------------------------*        
001150*    AREA DE TRABALHO DO REGISTRO DE MERCADO LIDO                         
001160*----------------------------------------------------------------*        
001170 COPY 'FD-MERCADO.CPY'           REPLACING ==::== BY == -WSM ==.          
001180*                                                                         
001190*----------------------------------------------------------------*        
001200*    COPIA DE TRABALHO DE UM REGISTRO DO CADASTRO DE INSTRUMENTOS         
001210*    (USADA APENAS PARA CARGA DA TABELA EM MEMORIA)                       
001220*----------------------------------------------------------------*        
001230 COPY 'FD-INSTRUM.CPY'           REPLACING ==::== BY == -TBI ==.          
001240*                                                                         
001250*----------------------------------------------------------------*        
001260*    SWITCHES                                                             
001270*----------------------------------------------------------------*        
001280 77  WSS-FIM-INSTRUMENTO          PIC  X(01)          VALUE 'N'.          
001290     88  FIM-INSTRUMENTO                             VALUE 'S'.           
001300*                                                                         
001310 77  WSS-FIM-MERCADO              PIC  X(01)          VALUE 'N'.          
001320     88  FIM-MERCADO                                 VALUE 'S'.           
001330*                                                                         
001340 77  WSS-GRAVA-REGISTRO           PIC  X(01)          VALUE 'S'.          
001350     88  GRAVA-REGISTRO                              VALUE 'S'.           
001360*                                                                         
001370*----------------------------------------------------------------*        
001380*    VARIAVEIS - OPCOES DE PROCESSAMENTO                                  
001390*----------------------------------------------------------------*        
001400 01  WSS-OPCOES.                                                          
001410     03  WSS-FLAG-SOMENTE-ATIVO   PIC  X(01)          VALUE 'S'.          
001420         88  SOMENTE-ATIVO                           VALUE 'S'.           
001430     03  WSS-FLAG-RASTREAR        PIC  X(01)          VALUE 'S'.          
001440         88  RASTREAR-DESPREZ                        VALUE 'S'.           
001450     03  WSS-FLAG-CORRIG-PONTO    PIC  X(01)          VALUE 'N'.          
001460         88  CORRIGE-PONTO                           VALUE 'S'.           
001470     03  FILLER                  PIC  X(01)          VALUE SPACES.        
001480*                                                                         
001490*----------------------------------------------------------------*        
001500*    VARIAVEIS - FILE STATUS E AREA DE ERROS (RT-ERROS)                   
001510*----------------------------------------------------------------*        
001520 01  WSS-ARQUIVOS-STATUS.                                                 
001530     03  FS-MERCADO              PIC  X(02)          VALUE SPACES.        
001540     03  FS-INSTRUMENTO          PIC  X(02)          VALUE SPACES.        
001550     03  FS-LIMPO                PIC  X(02)          VALUE SPACES.        
001560     03  FILLER                  PIC  X(02)          VALUE SPACES.        
001570*                                                                         
001580 01  WSS-ERRO-AREA.                                                       
001590     03  WSS-PONTO-ERRO           PIC  9(02) COMP     VALUE ZEROS.        
001600     03  WSS-DESCRICAO           PIC  X(012)         VALUE SPACES.        
001610     03  WSS-ARQUIVO             PIC  X(012)         VALUE SPACES.        
001620     03  WSS-FSTATUS             PIC  X(002)         VALUE SPACES.        
001630     03  WSS-MENSAGEM            PIC  X(068)         VALUE SPACES.        
001640     03  FILLER                  PIC  X(01)          VALUE SPACES.        
001650*                                                                         
001660*----------------------------------------------------------------*        
001670*    VARIAVEIS - CONTADORES DO PROCESSAMENTO (TODOS COMP)                 
001680*----------------------------------------------------------------*        
001690 01  WSS-CONTADORES.                                                      
001700     03  WSS-REG-LIDOS            PIC  9(07) COMP     VALUE ZEROS.        
001710     03  WSS-FIXES-PONTO          PIC  9(07) COMP     VALUE ZEROS.        
001720     03  WSS-DESPREZ-BRANCO       PIC  9(07) COMP     VALUE ZEROS.        
001730     03  WSS-DESPREZ-DUPLIC       PIC  9(07) COMP     VALUE ZEROS.        
001740     03  WSS-DESPREZ-PRECO-DATA   PIC  9(07) COMP     VALUE ZEROS.        
001750     03  WSS-DESPREZ-REFERENCIA   PIC  9(07) COMP     VALUE ZEROS.        
001760     03  WSS-REG-GRAVADOS         PIC  9(07) COMP     VALUE ZEROS.        
001770     03  WSS-CANDIDATOS-REF       PIC  9(07) COMP     VALUE ZEROS.        
001780     03  FILLER                  PIC  X(01)          VALUE SPACES.        
001790*                                                                         
001800*----------------------------------------------------------------*        
001810*    VARIAVEIS - ESTATISTICAS DO ARQUIVO LIMPO (PRECO EM DISPLAY)         
001820*----------------------------------------------------------------*        
001830 01  WSS-ESTATISTICAS.                                                    
001840     03  WSS-PRIMEIRO-GRAVADO     PIC  X(01)          VALUE 'S'.          
001850         88  PRIMEIRO-GRAVADO                        VALUE 'S'.           
001860     03  WSS-FECHA-MIN            PIC  S9(07)V9(04)   VALUE ZEROS.        
001870     03  WSS-FECHA-MAX            PIC  S9(07)V9(04)   VALUE ZEROS.        
001880     03  WSS-FECHA-SOMA           PIC  S9(09)V9(04)   VALUE ZEROS.        
001890     03  WSS-FECHA-MEDIA          PIC  S9(07)V9(04)   VALUE ZEROS.        
001900     03  WSS-VOLUME-MIN           PIC  9(09)          VALUE ZEROS.        
001910     03  WSS-VOLUME-MAX           PIC  9(09)          VALUE ZEROS.        
001920     03  WSS-VOLUME-SOMA          PIC  9(11)          VALUE ZEROS.        
001930     03  WSS-VOLUME-MEDIA         PIC  9(09)          VALUE ZEROS.        
001940     03  FILLER                  PIC  X(01)          VALUE SPACES.        
001950*                                                                         
001960*----------------------------------------------------------------*        
001970*    TABELA EM MEMORIA - CADASTRO DE INSTRUMENTOS (ATIVOS)                
001980*----------------------------------------------------------------*        
001990 01  WSS-TAB-INSTRUM-CTRL.                                                
002000     03  WSS-QTD-INSTRUM          PIC  9(05) COMP     VALUE ZEROS.        
002010     03  FILLER                  PIC  X(01)          VALUE SPACES.        
002020*                                                                         
002030 01  WSS-TAB-INSTRUM-ITEM         OCCURS 2000 TIMES.                      
002040     03  WSS-TAB-SIMBOLO          PIC  X(10).                             
002050     03  WSS-TAB-TIPO-ATIVO       PIC  X(10).                             
002060     03  WSS-TAB-BOLSA            PIC  X(10).                             
002070     03  FILLER                  PIC  X(08).                              
002080*                                                                         
002090*    VISAO ALTERNATIVA DA TABELA - CHAVE COMPOSTA PARA COMPARACAO         
002100*    DIRETA COM O REGISTRO DE MERCADO (SIMBOLO+TIPO+BOLSA=30 POS)         
002110 01  WSS-TAB-INSTRUM-CHAVE         REDEFINES WSS-TAB-INSTRUM-ITEM.        
002120     03  WSS-TAB-CHAVE-ITEM       OCCURS 2000 TIMES.                      
002130         05  WSS-TAB-CHAVE        PIC  X(30).                             
002140         05  FILLER              PIC  X(08).                              
002150*                                                                         
002160*----------------------------------------------------------------*        
002170*    TABELA EM MEMORIA - REGISTROS JA ACEITOS (CONTROLE DE                
002180*    DUPLICIDADE - CHAVE E O REGISTRO INTEIRO JA NORMALIZADO)             
002190*----------------------------------------------------------------*        
002200 01  WSS-TAB-ACEITOS-CTRL.                                                
002210     03  WSS-QTD-ACEITOS          PIC  9(05) COMP     VALUE ZEROS.        
002220     03  FILLER                  PIC  X(01)          VALUE SPACES.        
002230*                                                                         
002240 01  WSS-TAB-ACEITOS-ITEM         OCCURS 20000 TIMES.                     
002250     03  WSS-TAB-ACEITOS-TEXTO    PIC  X(106).                            
002260     03  FILLER                  PIC  X(01).                              
002270*                                                                         
002280*    VISAO ALTERNATIVA - SIMBOLO DO REGISTRO ACEITO, PARA USO NO          
002290*    RELATO DE DESCARTE POR DUPLICIDADE                                   
002300 01  WSS-TAB-ACEITOS-CAMPOS        REDEFINES WSS-TAB-ACEITOS-ITEM.        
002310     03  WSS-TAB-AC-CAMPO         OCCURS 20000 TIMES.                     
002320         05  WSS-TAB-AC-SIMBOLO   PIC  X(10).                             
002330         05  FILLER              PIC  X(97).                              
002340*                                                                         
002350*----------------------------------------------------------------*        
002360*    VARIAVEIS - NORMALIZACAO DE CAMPOS TEXTO (TRIM DE BRANCOS)           
002370*----------------------------------------------------------------*        
002380 01  WSS-TRIM-AREA.                                                       
002390     03  WSS-CAMPO-AJUSTE         PIC  X(10)         VALUE SPACES.        
002400     03  WSS-CAMPO-TEMP          PIC  X(10)          VALUE SPACES.        
002410     03  WSS-QT-BRANCOS-ESQ       PIC  9(02) COMP     VALUE ZEROS.        
002420     03  FILLER                  PIC  X(01)          VALUE SPACES.        
002430*                                                                         
002440*----------------------------------------------------------------*        
002450*    VARIAVEIS - CORRECAO DE SIMBOLO COM PONTO (BOLSA EMBUTIDA)           
002460*----------------------------------------------------------------*        
002470 01  WSS-SIMBOLO-TRAB            PIC  X(10)          VALUE SPACES.        
002480 01  WSS-SIMBOLO-TRAB-R            REDEFINES WSS-SIMBOLO-TRAB.            
002490     03  WSS-SIMB-CHAR            PIC  X(01) OCCURS 10 TIMES.             
002500*                                                                         
002510 01  WSS-PONTO-AREA.                                                      
002520     03  WSS-TAM-SIMB              PIC  9(02) COMP    VALUE ZEROS.        
002530     03  WSS-IND-P                 PIC  9(02) COMP    VALUE ZEROS.        
002540     03  WSS-POS-PONTO-SIMB        PIC  9(02) COMP    VALUE ZEROS.        
002550     03  WSS-LEN-SIMB-NOVO         PIC  9(02) COMP    VALUE ZEROS.        
002560     03  WSS-POS-INI-BOLSA         PIC  9(02) COMP    VALUE ZEROS.        
002570     03  WSS-LEN-BOLSA-NOVO        PIC  9(02) COMP    VALUE ZEROS.        
002580     03  WSS-SIMBOLO-ANTES        PIC  X(10)         VALUE SPACES.        
002590     03  WSS-BOLSA-ANTES          PIC  X(10)         VALUE SPACES.        
002600     03  FILLER                   PIC  X(01)         VALUE SPACES.        
002610*                                                                         
002620*----------------------------------------------------------------*        
002630*    VARIAVEIS - CONVERSAO DE CAMPOS NUMERICOS (CALL PT004091)            
002640*----------------------------------------------------------------*        
002650 01  WSS-NUMERICOS.                                                       
002660     03  WSS-INVALIDO-ABERT       PIC  X(01)          VALUE 'N'.          
002670         88  ABERT-INVALIDO                          VALUE 'S'.           
002680     03  WSS-INVALIDO-MAXIMO      PIC  X(01)          VALUE 'N'.          
002690         88  MAXIMO-INVALIDO                         VALUE 'S'.           
002700     03  WSS-INVALIDO-MINIMO      PIC  X(01)          VALUE 'N'.          
002710         88  MINIMO-INVALIDO                         VALUE 'S'.           
002720     03  WSS-INVALIDO-FECHA       PIC  X(01)          VALUE 'N'.          
002730         88  FECHA-INVALIDO                          VALUE 'S'.           
002740     03  WSS-NUM-ABERT            PIC  S9(07)V9(04)   VALUE ZEROS.        
002750     03  WSS-NUM-MAXIMO           PIC  S9(07)V9(04)   VALUE ZEROS.        
002760     03  WSS-NUM-MINIMO           PIC  S9(07)V9(04)   VALUE ZEROS.        
002770     03  WSS-NUM-FECHA            PIC  S9(07)V9(04)   VALUE ZEROS.        
002780     03  WSS-NUM-VOLUME           PIC  9(09)          VALUE ZEROS.        
002790     03  WSS-NUM-CONTR            PIC  9(09)          VALUE ZEROS.        
002800     03  FILLER                  PIC  X(01)          VALUE SPACES.        
002810*                                                                         
002820*----------------------------------------------------------------*        
002830*    VARIAVEIS - MOTIVO DE DESCARTE (PARA O RELATO)                       
002840*----------------------------------------------------------------*        
002850 01  WSS-MOTIVO-DESPREZO         PIC  X(32)          VALUE SPACES.        
002860*                                                                         
002870*----------------------------------------------------------------*        
002880*    VARIAVEIS - MONTAGEM DO RESUMO E DO RELATO (LINHA DE SAIDA)          
002890*----------------------------------------------------------------*        
002900 01  WSS-LINHA-IMPRESSAO         PIC  X(80)          VALUE SPACES.        
002910*                                                                         
002920 01  WSS-CONTADOR-EDITADO         PIC  ZZZZZZ9.                           
002930 01  WSS-CANDIDATO-EDITADO        PIC  ZZZZZZ9.                           
002940 01  WSS-PONTO-EDITADO            PIC  Z9.                                
002950 01  WSS-FECHA-EDITADO            PIC  -(7)9.9999.                        
002960 01  WSS-VOLUME-EDITADO           PIC  Z(8)9.                             
002970*                                                                         
002980*----------------------------------------------------------------*        
002990*    AREA DE CHAMADA AOS SUBPROGRAMAS DE VALIDACAO                        
003000*----------------------------------------------------------------*        
003010 01  WSS-CHAMADA.                                                         
003020     03  WPT004090           PIC  X(08)     VALUE 'PT004090'.             
003030     03  WPT004091           PIC  X(08)     VALUE 'PT004091'.             
003040*                                                                         
003050     COPY 'CPVALDAT.CPY'         REPLACING ==::== BY == 4090 ==.          
003060     COPY 'CPVALNUM.CPY'         REPLACING ==::== BY == 4091 ==.          
003070*                                                                         
003080*----------------------------------------------------------------*        
003090 01  FILLER                      PIC  X(032)         VALUE                
003100     'FFF  FIM DA WORKING-STORAGE  FFF'.                                  
003110*                                                                         
003120*================================================================*        
003130 PROCEDURE                       DIVISION.                                
003140*================================================================*        
003150 RT-PRINCIPAL                    SECTION.                                 
003160*  ---> Processamento principal do lote de limpeza de mercado.            
003170*----------------------------------------------------------------*        
003180*                                                                         
003190     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.                    
003200*                                                                         
003210     PERFORM RT-PROCESSAR        THRU RT-PROCESSARX.                      
003220*                                                                         
003230     PERFORM RT-FINALIZAR        THRU RT-FINALIZARX.                      
003240*                                                                         
003250     STOP RUN.                                                            
003260*                                                                         
003270 RT-PRINCIPALX.                                                           
003280     EXIT.                                                                
003290*                                                                         
003300*----------------------------------------------------------------*        
003310 RT-INICIALIZAR                  SECTION.                                 
003320*  ---> Abre arquivos e carrega a tabela de instrumentos ativos.          
003330*----------------------------------------------------------------*        
003340*                                                                         
003350     PERFORM RT-ABRIR-ARQUIVOS   THRU RT-ABRIR-ARQUIVOSX.                 
003360*                                                                         
003370     PERFORM RT-CARREGAR-INSTRUM THRU RT-CARREGAR-INSTRUMX.               
003380*                                                                         
003390 RT-INICIALIZARX.                                                         
003400     EXIT.                                                                
003410*                                                                         
003420*----------------------------------------------------------------*        
003430 RT-ABRIR-ARQUIVOS               SECTION.                                 
003440*  ---> Abre os tres arquivos do processamento.                           
003450*----------------------------------------------------------------*        
003460*                                                                         
003470     OPEN INPUT  ARQ-INSTRUMENTO.                                         
003480*                                                                         
003490     IF FS-INSTRUMENTO           NOT EQUAL '00'                           
003500        MOVE 'abrir'             TO WSS-DESCRICAO                         
003510        MOVE 'INSTRUMENTO'       TO WSS-ARQUIVO                           
003520        MOVE FS-INSTRUMENTO      TO WSS-FSTATUS                           
003530        MOVE 1                   TO WSS-PONTO-ERRO                        
003540        PERFORM RT-ERROS         THRU RT-ERROSX                           
003550     END-IF.                                                              
003560*                                                                         
003570     OPEN INPUT  ARQ-MERCADO.                                             
003580*                                                                         
003590     IF FS-MERCADO                NOT EQUAL '00'                          
003600        MOVE 'abrir'             TO WSS-DESCRICAO                         
003610        MOVE 'MERCADO'           TO WSS-ARQUIVO                           
003620        MOVE FS-MERCADO          TO WSS-FSTATUS                           
003630        MOVE 2                   TO WSS-PONTO-ERRO                        
003640        PERFORM RT-ERROS         THRU RT-ERROSX                           
003650     END-IF.                                                              
003660*                                                                         
003670     OPEN OUTPUT ARQ-LIMPO.                                               
003680*                                                                         
003690     IF FS-LIMPO                  NOT EQUAL '00'                          
003700        MOVE 'abrir'             TO WSS-DESCRICAO                         
003710        MOVE 'LIMPO'             TO WSS-ARQUIVO                           
003720        MOVE FS-LIMPO            TO WSS-FSTATUS                           
003730        MOVE 3                   TO WSS-PONTO-ERRO                        
003740        PERFORM RT-ERROS         THRU RT-ERROSX                           
003750     END-IF.                                                              
003760*                                                                         
003770 RT-ABRIR-ARQUIVOSX.                                                      
003780     EXIT.                                                                
003790*                                                                         
003800*----------------------------------------------------------------*        
003810 RT-CARREGAR-INSTRUM             SECTION.                                 
003820*  ---> Carrega em memoria o cadastro de instrumentos, filtrando          
003830*  ---> apenas os ativos quando a opcao estiver ligada.                   
003840*----------------------------------------------------------------*        
003850*                                                                         
003860 RT-CARREGAR-INSTRUM-010.                                                 
003870     IF FIM-INSTRUMENTO                                                   
003880        GO TO RT-CARREGAR-INSTRUMX                                        
003890     END-IF.                                                              
003900*                                                                         
003910     PERFORM RT-LER-INSTRUM      THRU RT-LER-INSTRUMX.                    
003920*                                                                         
003930     GO TO RT-CARREGAR-INSTRUM-010.                                       
003940*                                                                         
003950 RT-CARREGAR-INSTRUMX.                                                    
003960     EXIT.                                                                
003970*                                                                         
003980*----------------------------------------------------------------*        
003990 RT-LER-INSTRUM                  SECTION.                                 
004000*  ---> Le um registro do cadastro e, se ativo (ou se a opcao             
004010*  ---> somente-ativo estiver desligada), inclui na tabela.               
004020*----------------------------------------------------------------*        
004030*                                                                         
004040     READ ARQ-INSTRUMENTO        INTO REG-TBI                             
004050        AT END                                                            
004060           MOVE 'S'               TO WSS-FIM-INSTRUMENTO                  
004070           GO TO RT-LER-INSTRUMX                                          
004080     END-READ.                                                            
004090*                                                                         
004100     IF FS-INSTRUMENTO           NOT EQUAL '00'                           
004110        MOVE 'leitura'           TO WSS-DESCRICAO                         
004120        MOVE 'INSTRUMENTO'       TO WSS-ARQUIVO                           
004130        MOVE FS-INSTRUMENTO      TO WSS-FSTATUS                           
004140        MOVE 4                   TO WSS-PONTO-ERRO                        
004150        PERFORM RT-ERROS         THRU RT-ERROSX                           
004160     END-IF.                                                              
004170*                                                                         
004180     MOVE SIMBOLO-TBI             TO WSS-CAMPO-AJUSTE                     
004190     PERFORM RT-ELIMINAR-BRANCOS THRU RT-ELIMINAR-BRANCOSX.               
004200     MOVE WSS-CAMPO-AJUSTE         TO SIMBOLO-TBI.                        
004210*                                                                         
004220     MOVE TIPO-ATIVO-TBI          TO WSS-CAMPO-AJUSTE                     
004230     PERFORM RT-ELIMINAR-BRANCOS THRU RT-ELIMINAR-BRANCOSX.               
004240     MOVE WSS-CAMPO-AJUSTE         TO TIPO-ATIVO-TBI.                     
004250*                                                                         
004260     IF SOMENTE-ATIVO                                                     
004270        IF SITUACAO-TBI           NOT EQUAL 'Active'                      
004280           GO TO RT-LER-INSTRUMX                                          
004290        END-IF                                                            
004300     END-IF.                                                              
004310*                                                                         
004320     ADD 1                       TO WSS-QTD-INSTRUM.                      
004330     MOVE SIMBOLO-TBI        TO WSS-TAB-SIMBOLO (WSS-QTD-INSTRUM).        
004340     MOVE TIPO-ATIVO-TBI TO                                               
004350                    WSS-TAB-TIPO-ATIVO (WSS-QTD-INSTRUM).                 
004360     MOVE BOLSA-TBI           TO WSS-TAB-BOLSA (WSS-QTD-INSTRUM).         
004370*                                                                         
004380 RT-LER-INSTRUMX.                                                         
004390     EXIT.                                                                
004400*                                                                         
004410*----------------------------------------------------------------*        
004420 RT-PROCESSAR                    SECTION.                                 
004430*  ---> Le e trata cada registro do arquivo de mercado, ate o             
004440*  ---> final do arquivo.                                                 
004450*----------------------------------------------------------------*        
004460*                                                                         
004470 RT-PROCESSAR-010.                                                        
004480     IF FIM-MERCADO                                                       
004490        GO TO RT-PROCESSARX                                               
004500     END-IF.                                                              
004510*                                                                         
004520     PERFORM RT-LER-MERCADO      THRU RT-LER-MERCADOX.                    
004530*                                                                         
004540     IF NOT FIM-MERCADO                                                   
004550        PERFORM RT-TRATAR-REGISTRO                                        
004560                                 THRU RT-TRATAR-REGISTROX                 
004570     END-IF.                                                              
004580*                                                                         
004590     GO TO RT-PROCESSAR-010.                                              
004600*                                                                         
004610 RT-PROCESSARX.                                                           
004620     EXIT.                                                                
004630*                                                                         
004640*----------------------------------------------------------------*        
004650 RT-LER-MERCADO                  SECTION.                                 
004660*----------------------------------------------------------------*        
004670*                                                                         
004680     READ ARQ-MERCADO            INTO REG-WSM                             
004690        AT END                                                            
004700           MOVE 'S'              TO WSS-FIM-MERCADO                       
004710           GO TO RT-LER-MERCADOX                                          
004720     END-READ.                                                            
004730*                                                                         
004740     IF FS-MERCADO                NOT EQUAL '00'                          
004750        MOVE 'leitura'           TO WSS-DESCRICAO                         
004760        MOVE 'MERCADO'           TO WSS-ARQUIVO                           
004770        MOVE FS-MERCADO          TO WSS-FSTATUS                           
004780        MOVE 5                   TO WSS-PONTO-ERRO                        
004790        PERFORM RT-ERROS         THRU RT-ERROSX                           
004800     END-IF.                                                              
004810*                                                                         
004820     ADD 1                       TO WSS-REG-LIDOS.                        
004830*                                                                         
004840 RT-LER-MERCADOX.                                                         
004850     EXIT.                                                                
004860*                                                                         
004870*----------------------------------------------------------------*        
004880 RT-TRATAR-REGISTRO              SECTION.                                 
004890*  ---> Executa, na ordem do negocio, as regras de limpeza e              
004900*  ---> validacao de um registro de mercado.                              
004910*----------------------------------------------------------------*        
004920*                                                                         
004930     MOVE 'S'                    TO WSS-GRAVA-REGISTRO.                   
004940     MOVE SPACES                 TO WSS-MOTIVO-DESPREZO.                  
004950*                                                                         
004960     PERFORM RT-NORMALIZAR-CAMPOS                                         
004970                                 THRU RT-NORMALIZAR-CAMPOSX.              
004980*                                                                         
004990     IF CORRIGE-PONTO                                                     
005000        PERFORM RT-CORRIGIR-PONTO                                         
005010                                 THRU RT-CORRIGIR-PONTOX                  
005020     END-IF.                                                              
005030*                                                                         
005040     PERFORM RT-VERIFICAR-BRANCO THRU RT-VERIFICAR-BRANCOX.               
005050     IF NOT GRAVA-REGISTRO                                                
005060        GO TO RT-TRATAR-REGISTROX                                         
005070     END-IF.                                                              
005080*                                                                         
005090     PERFORM RT-VERIFICAR-DUPLIC THRU RT-VERIFICAR-DUPLICX.               
005100     IF NOT GRAVA-REGISTRO                                                
005110        GO TO RT-TRATAR-REGISTROX                                         
005120     END-IF.                                                              
005130*                                                                         
005140     PERFORM RT-CONVERTER-NUMERI THRU RT-CONVERTER-NUMERIX.               
005150*                                                                         
005160     PERFORM RT-VALIDAR-CRITICOS THRU RT-VALIDAR-CRITICOSX.               
005170     IF NOT GRAVA-REGISTRO                                                
005180        GO TO RT-TRATAR-REGISTROX                                         
005190     END-IF.                                                              
005200*                                                                         
005210     PERFORM RT-VALIDAR-DATA     THRU RT-VALIDAR-DATAX.                   
005220     IF NOT GRAVA-REGISTRO                                                
005230        GO TO RT-TRATAR-REGISTROX                                         
005240     END-IF.                                                              
005250*                                                                         
005260     ADD 1                       TO WSS-CANDIDATOS-REF.                   
005270*                                                                         
005280     PERFORM RT-VALIDAR-REFEREN  THRU RT-VALIDAR-REFERENX.                
005290     IF NOT GRAVA-REGISTRO                                                
005300        GO TO RT-TRATAR-REGISTROX                                         
005310     END-IF.                                                              
005320*                                                                         
005330     PERFORM RT-GRAVAR-LIMPO     THRU RT-GRAVAR-LIMPOX.                   
005340*                                                                         
005350 RT-TRATAR-REGISTROX.                                                     
005360     IF NOT GRAVA-REGISTRO                                                
005370        IF RASTREAR-DESPREZ                                               
005380           PERFORM RT-GRAVAR-RELATO                                       
005390                                 THRU RT-GRAVAR-RELATOX                   
005400        END-IF                                                            
005410     END-IF.                                                              
005420     EXIT.                                                                
005430*                                                                         
005440*----------------------------------------------------------------*        
005450 RT-NORMALIZAR-CAMPOS            SECTION.                                 
005460*  ---> Remove brancos a esquerda de simbolo, tipo de ativo e             
005470*  ---> bolsa.                                                            
005480*----------------------------------------------------------------*        
005490*                                                                         
005500     MOVE SIMBOLO-WSM             TO WSS-CAMPO-AJUSTE                     
005510     PERFORM RT-ELIMINAR-BRANCOS THRU RT-ELIMINAR-BRANCOSX.               
005520     MOVE WSS-CAMPO-AJUSTE         TO SIMBOLO-WSM.                        
005530*                                                                         
005540     MOVE TIPO-ATIVO-WSM          TO WSS-CAMPO-AJUSTE                     
005550     PERFORM RT-ELIMINAR-BRANCOS THRU RT-ELIMINAR-BRANCOSX.               
005560     MOVE WSS-CAMPO-AJUSTE         TO TIPO-ATIVO-WSM.                     
005570*                                                                         
005580     MOVE BOLSA-WSM                TO WSS-CAMPO-AJUSTE                    
005590     PERFORM RT-ELIMINAR-BRANCOS THRU RT-ELIMINAR-BRANCOSX.               
005600     MOVE WSS-CAMPO-AJUSTE          TO BOLSA-WSM.                         
005610*                                                                         
005620 RT-NORMALIZAR-CAMPOSX.                                                   
005630     EXIT.                                                                
005640*                                                                         
005650*----------------------------------------------------------------*        
005660 RT-ELIMINAR-BRANCOS             SECTION.                                 
005670*  ---> Remove brancos a esquerda de WSS-CAMPO-AJUSTE (10 POS),           
005680*  ---> deslocando o conteudo para o inicio do campo.                     
005690*----------------------------------------------------------------*        
005700*                                                                         
005710     MOVE ZEROS                  TO WSS-QT-BRANCOS-ESQ.                   
005720*                                                                         
005730     INSPECT WSS-CAMPO-AJUSTE     TALLYING WSS-QT-BRANCOS-ESQ             
005740                                 FOR LEADING SPACE.                       
005750*                                                                         
005760     IF WSS-QT-BRANCOS-ESQ         EQUAL ZEROS                            
005770        GO TO RT-ELIMINAR-BRANCOSX                                        
005780     END-IF.                                                              
005790*                                                                         
005800     IF WSS-QT-BRANCOS-ESQ         EQUAL 10                               
005810        MOVE SPACES              TO WSS-CAMPO-AJUSTE                      
005820        GO TO RT-ELIMINAR-BRANCOSX                                        
005830     END-IF.                                                              
005840*                                                                         
005850     MOVE WSS-CAMPO-AJUSTE (WSS-QT-BRANCOS-ESQ + 1 : )                    
005860                                 TO WSS-CAMPO-TEMP.                       
005870     MOVE WSS-CAMPO-TEMP          TO WSS-CAMPO-AJUSTE.                    
005880*                                                                         
005890 RT-ELIMINAR-BRANCOSX.                                                    
005900     EXIT.                                                                
005910*                                                                         
005920*----------------------------------------------------------------*        
005930 RT-CORRIGIR-PONTO               SECTION.                                 
005940*  ---> Se o simbolo contem um ponto, divide no ULTIMO ponto em           
005950*  ---> simbolo e bolsa; so aplica se as duas partes nao forem            
005960*  ---> vazias (ponto no inicio ou no fim fica como esta).                
005970*----------------------------------------------------------------*        
005980*                                                                         
005990     MOVE SIMBOLO-WSM            TO WSS-SIMBOLO-TRAB.                     
006000     MOVE 10                     TO WSS-TAM-SIMB.                         
006010*                                                                         
006020     PERFORM RT-CALC-TAM-SIMBOLO THRU RT-CALC-TAM-SIMBOLOX.               
006030*                                                                         
006040     IF WSS-TAM-SIMB               EQUAL ZEROS                            
006050        GO TO RT-CORRIGIR-PONTOX                                          
006060     END-IF.                                                              
006070*                                                                         
006080     MOVE ZEROS                  TO WSS-POS-PONTO-SIMB.                   
006090     MOVE WSS-TAM-SIMB             TO WSS-IND-P.                          
006100*                                                                         
006110     PERFORM RT-ACHAR-ULT-PONTO  THRU RT-ACHAR-ULT-PONTOX.                
006120*                                                                         
006130     IF WSS-POS-PONTO-SIMB         EQUAL ZEROS                            
006140        GO TO RT-CORRIGIR-PONTOX                                          
006150     END-IF.                                                              
006160*                                                                         
006170     IF WSS-POS-PONTO-SIMB         EQUAL 1                                
006180        GO TO RT-CORRIGIR-PONTOX                                          
006190     END-IF.                                                              
006200*                                                                         
006210     IF WSS-POS-PONTO-SIMB         EQUAL WSS-TAM-SIMB                     
006220        GO TO RT-CORRIGIR-PONTOX                                          
006230     END-IF.                                                              
006240*                                                                         
006250     MOVE SIMBOLO-WSM             TO WSS-SIMBOLO-ANTES.                   
006260     MOVE BOLSA-WSM                TO WSS-BOLSA-ANTES.                    
006270*                                                                         
006280     COMPUTE WSS-LEN-SIMB-NOVO    = WSS-POS-PONTO-SIMB - 1.               
006290     COMPUTE WSS-POS-INI-BOLSA    = WSS-POS-PONTO-SIMB + 1.               
006300     COMPUTE WSS-LEN-BOLSA-NOVO   = WSS-TAM-SIMB -                        
006310                                 WSS-POS-PONTO-SIMB.                      
006320*                                                                         
006330     MOVE WSS-SIMBOLO-TRAB (1 : WSS-LEN-SIMB-NOVO)                        
006340                                 TO SIMBOLO-WSM.                          
006350     MOVE WSS-SIMBOLO-TRAB (WSS-POS-INI-BOLSA :                           
006360                             WSS-LEN-BOLSA-NOVO)  TO BOLSA-WSM.           
006370*                                                                         
006380     ADD 1                       TO WSS-FIXES-PONTO.                      
006390*                                                                         
006400     STRING 'AVISO - SIMBOLO CORRIGIDO DE ' WSS-SIMBOLO-ANTES             
006410            ' PARA SIMBOLO=' SIMBOLO-WSM ' BOLSA=' BOLSA-WSM              
006420        DELIMITED BY SIZE        INTO WSS-LINHA-IMPRESSAO.                
006430     DISPLAY WSS-LINHA-IMPRESSAO.                                         
006440*                                                                         
006450 RT-CORRIGIR-PONTOX.                                                      
006460     EXIT.                                                                
006470*                                                                         
006480*----------------------------------------------------------------*        
006490 RT-CALC-TAM-SIMBOLO             SECTION.                                 
006500*  ---> Descobre o tamanho efetivo do simbolo, ignorando brancos          
006510*  ---> a direita.                                                        
006520*----------------------------------------------------------------*        
006530*                                                                         
006540     IF WSS-TAM-SIMB                EQUAL ZEROS                           
006550        GO TO RT-CALC-TAM-SIMBOLOX                                        
006560     END-IF.                                                              
006570*                                                                         
006580     IF WSS-SIMB-CHAR (WSS-TAM-SIMB) NOT EQUAL SPACE                      
006590        GO TO RT-CALC-TAM-SIMBOLOX                                        
006600     END-IF.                                                              
006610*                                                                         
006620     SUBTRACT 1                  FROM WSS-TAM-SIMB.                       
006630*                                                                         
006640     GO TO RT-CALC-TAM-SIMBOLO.                                           
006650*                                                                         
006660 RT-CALC-TAM-SIMBOLOX.                                                    
006670     EXIT.                                                                
006680*                                                                         
006690*----------------------------------------------------------------*        
006700 RT-ACHAR-ULT-PONTO              SECTION.                                 
006710*  ---> Varre o simbolo de tras para frente ate achar o primeiro          
006720*  ---> ponto (que e o ULTIMO ponto na leitura normal).                   
006730*----------------------------------------------------------------*        
006740*                                                                         
006750     IF WSS-IND-P                  EQUAL ZEROS                            
006760        GO TO RT-ACHAR-ULT-PONTOX                                         
006770     END-IF.                                                              
006780*                                                                         
006790     IF WSS-SIMB-CHAR (WSS-IND-P)   EQUAL '.'                             
006800        MOVE WSS-IND-P             TO WSS-POS-PONTO-SIMB                  
006810        GO TO RT-ACHAR-ULT-PONTOX                                         
006820     END-IF.                                                              
006830*                                                                         
006840     SUBTRACT 1                  FROM WSS-IND-P.                          
006850*                                                                         
006860     GO TO RT-ACHAR-ULT-PONTO.                                            
006870*                                                                         
006880 RT-ACHAR-ULT-PONTOX.                                                     
006890     EXIT.                                                                
006900*                                                                         
006910*----------------------------------------------------------------*        
006920 RT-VERIFICAR-BRANCO             SECTION.                                 
006930*  ---> Um registro em que todos os dez campos estao em branco            
006940*  ---> e descartado.                                                     
006950*----------------------------------------------------------------*        
006960*                                                                         
006970     IF REG-WSM                   EQUAL SPACES                            
006980        MOVE 'N'                  TO WSS-GRAVA-REGISTRO                   
006990        MOVE 'REGISTRO EM BRANCO' TO WSS-MOTIVO-DESPREZO                  
007000        ADD 1                     TO WSS-DESPREZ-BRANCO                   
007010     END-IF.                                                              
007020*                                                                         
007030 RT-VERIFICAR-BRANCOX.                                                    
007040     EXIT.                                                                
007050*                                                                         
007060*----------------------------------------------------------------*        
007070 RT-VERIFICAR-DUPLIC             SECTION.                                 
007080*  ---> Um registro identico (apos normalizacao) a um registro            
007090*  ---> ja aceito anteriormente e descartado. Vence o primeiro.           
007100*----------------------------------------------------------------*        
007110*                                                                         
007120     MOVE ZEROS                  TO WSS-IND-P.                            
007130*                                                                         
007140 RT-VERIFICAR-DUPLIC-010.                                                 
007150     IF WSS-IND-P                 GREATER OR EQUAL WSS-QTD-ACEITOS        
007160        GO TO RT-VERIFICAR-DUPLIC-FIM                                     
007170     END-IF.                                                              
007180*                                                                         
007190     ADD 1                       TO WSS-IND-P.                            
007200*                                                                         
007210     IF REG-WSM          EQUAL WSS-TAB-ACEITOS-TEXTO (WSS-IND-P)          
007220        MOVE 'N'                  TO WSS-GRAVA-REGISTRO                   
007230        STRING 'REGISTRO DUPLICADO DE '                                   
007240               WSS-TAB-AC-SIMBOLO (WSS-IND-P)                             
007250           DELIMITED BY SIZE     INTO WSS-MOTIVO-DESPREZO                 
007260        ADD 1                    TO WSS-DESPREZ-DUPLIC                    
007270        GO TO RT-VERIFICAR-DUPLICX                                        
007280     END-IF.                                                              
007290*                                                                         
007300     GO TO RT-VERIFICAR-DUPLIC-010.                                       
007310*                                                                         
007320 RT-VERIFICAR-DUPLIC-FIM.                                                 
007330     ADD 1                       TO WSS-QTD-ACEITOS.                      
007340     MOVE REG-WSM TO                                                      
007350                    WSS-TAB-ACEITOS-TEXTO (WSS-QTD-ACEITOS).              
007360*                                                                         
007370 RT-VERIFICAR-DUPLICX.                                                    
007380     EXIT.                                                                
007390*                                                                         
007400*----------------------------------------------------------------*        
007410 RT-CONVERTER-NUMERI             SECTION.                                 
007420*  ---> Converte os seis campos numericos em texto livre, via             
007430*  ---> chamada ao subprograma PT004091.                                  
007440*----------------------------------------------------------------*        
007450*                                                                         
007460     MOVE 'N'                    TO WSS-INVALIDO-ABERT                    
007470                                     WSS-INVALIDO-MAXIMO                  
007480                                     WSS-INVALIDO-MINIMO                  
007490                                     WSS-INVALIDO-FECHA.                  
007500*                                                                         
007510     MOVE PRECO-ABERT-WSM         TO CAMPO-TEXTO-4091.                    
007520     MOVE 'P'                    TO TIPO-CAMPO-4091.                      
007530     CALL WPT004091              USING REG-4091.                          
007540     IF RETORNO-4091               EQUAL 1                                
007550        MOVE 'S'                 TO WSS-INVALIDO-ABERT                    
007560     ELSE                                                                 
007570        MOVE VALOR-NUM-4091       TO WSS-NUM-ABERT                        
007580     END-IF.                                                              
007590*                                                                         
007600     MOVE PRECO-MAXIMO-WSM        TO CAMPO-TEXTO-4091.                    
007610     MOVE 'P'                    TO TIPO-CAMPO-4091.                      
007620     CALL WPT004091              USING REG-4091.                          
007630     IF RETORNO-4091               EQUAL 1                                
007640        MOVE 'S'                 TO WSS-INVALIDO-MAXIMO                   
007650     ELSE                                                                 
007660        MOVE VALOR-NUM-4091       TO WSS-NUM-MAXIMO                       
007670     END-IF.                                                              
007680*                                                                         
007690     MOVE PRECO-MINIMO-WSM        TO CAMPO-TEXTO-4091.                    
007700     MOVE 'P'                    TO TIPO-CAMPO-4091.                      
007710     CALL WPT004091              USING REG-4091.                          
007720     IF RETORNO-4091               EQUAL 1                                
007730        MOVE 'S'                 TO WSS-INVALIDO-MINIMO                   
007740     ELSE                                                                 
007750        MOVE VALOR-NUM-4091       TO WSS-NUM-MINIMO                       
007760     END-IF.                                                              
007770*                                                                         
007780     MOVE PRECO-FECHA-WSM         TO CAMPO-TEXTO-4091.                    
007790     MOVE 'P'                    TO TIPO-CAMPO-4091.                      
007800     CALL WPT004091              USING REG-4091.                          
007810     IF RETORNO-4091               EQUAL 1                                
007820        MOVE 'S'                 TO WSS-INVALIDO-FECHA                    
007830     ELSE                                                                 
007840        MOVE VALOR-NUM-4091       TO WSS-NUM-FECHA                        
007850     END-IF.                                                              
007860*                                                                         
007870     MOVE VOLUME-WSM               TO CAMPO-TEXTO-4091.                   
007880     MOVE 'I'                    TO TIPO-CAMPO-4091.                      
007890     CALL WPT004091              USING REG-4091.                          
007900     MOVE VALOR-NUM-4091          TO WSS-NUM-VOLUME.                      
007910*                                                                         
007920     MOVE CONTR-ABERT-WSM          TO CAMPO-TEXTO-4091.                   
007930     MOVE 'I'                    TO TIPO-CAMPO-4091.                      
007940     CALL WPT004091              USING REG-4091.                          
007950     MOVE VALOR-NUM-4091          TO WSS-NUM-CONTR.                       
007960*                                                                         
007970 RT-CONVERTER-NUMERIX.                                                    
007980     EXIT.                                                                
007990*                                                                         
008000*----------------------------------------------------------------*        
008010 RT-VALIDAR-CRITICOS             SECTION.                                 
008020*  ---> Os quatro campos de preco sao criticos: se algum for              
008030*  ---> invalido, o registro e descartado (volume e contratos em          
008040*  ---> aberto invalidos NAO descartam - passam como zero).               
008050*----------------------------------------------------------------*        
008060*                                                                         
008070     IF ABERT-INVALIDO OR MAXIMO-INVALIDO                                 
008080        OR MINIMO-INVALIDO OR FECHA-INVALIDO                              
008090        MOVE 'N'                  TO WSS-GRAVA-REGISTRO                   
008100        MOVE 'PRECO INVALIDO'     TO WSS-MOTIVO-DESPREZO                  
008110        ADD 1                     TO WSS-DESPREZ-PRECO-DATA               
008120     END-IF.                                                              
008130*                                                                         
008140 RT-VALIDAR-CRITICOSX.                                                    
008150     EXIT.                                                                
008160*                                                                         
008170*----------------------------------------------------------------*        
008180 RT-VALIDAR-DATA                 SECTION.                                 
008190*  ---> Confere se a data de pregao e uma data de calendario              
008200*  ---> valida, via chamada ao subprograma PT004090.                      
008210*----------------------------------------------------------------*        
008220*                                                                         
008230     MOVE DATA-PREGAO-WSM         TO DATA-4090.                           
008240     CALL WPT004090               USING REG-4090.                         
008250*                                                                         
008260     IF RETORNO-4090               EQUAL 1                                
008270        MOVE 'N'                  TO WSS-GRAVA-REGISTRO                   
008280        MOVE 'DATA DE PREGAO INVALIDA'                                    
008290                                  TO WSS-MOTIVO-DESPREZO                  
008300        ADD 1                     TO WSS-DESPREZ-PRECO-DATA               
008310     END-IF.                                                              
008320*                                                                         
008330 RT-VALIDAR-DATAX.                                                        
008340     EXIT.                                                                
008350*                                                                         
008360*----------------------------------------------------------------*        
008370 RT-VALIDAR-REFEREN              SECTION.                                 
008380*  ---> A tripla SIMBOLO/TIPO-ATIVO/BOLSA precisa casar de forma          
008390*  ---> exata com um registro do cadastro de instrumentos.                
008400*----------------------------------------------------------------*        
008410*                                                                         
008420     MOVE SPACES                 TO WSS-CAMPO-TEMP.                       
008430     STRING SIMBOLO-WSM TIPO-ATIVO-WSM BOLSA-WSM                          
008440        DELIMITED BY SIZE        INTO WSS-LINHA-IMPRESSAO.                
008450*                                                                         
008460     MOVE 'N'                    TO WSS-GRAVA-REGISTRO.                   
008470     MOVE ZEROS                  TO WSS-IND-P.                            
008480*                                                                         
008490 RT-VALIDAR-REFEREN-010.                                                  
008500     IF WSS-IND-P                 GREATER OR EQUAL WSS-QTD-INSTRUM        
008510        GO TO RT-VALIDAR-REFERENX                                         
008520     END-IF.                                                              
008530*                                                                         
008540     ADD 1                       TO WSS-IND-P.                            
008550*                                                                         
008560     IF WSS-LINHA-IMPRESSAO (1 : 30)                                      
008570                                 EQUAL WSS-TAB-CHAVE (WSS-IND-P)          
008580        MOVE 'S'                 TO WSS-GRAVA-REGISTRO                    
008590        GO TO RT-VALIDAR-REFERENX                                         
008600     END-IF.                                                              
008610*                                                                         
008620     GO TO RT-VALIDAR-REFEREN-010.                                        
008630*                                                                         
008640 RT-VALIDAR-REFERENX.                                                     
008650     IF NOT GRAVA-REGISTRO                                                
008660        MOVE 'INSTRUMENTO NAO CADASTRADO/ATIVO'                           
008670                                 TO WSS-MOTIVO-DESPREZO                   
008680        ADD 1                    TO WSS-DESPREZ-REFERENCIA                
008690     END-IF.                                                              
008700     EXIT.                                                                
008710*                                                                         
008720*----------------------------------------------------------------*        
008730 RT-GRAVAR-LIMPO                 SECTION.                                 
008740*  ---> Monta o registro de saida, ja com os campos numericos             
008750*  ---> convertidos, e grava no arquivo limpo.                            
008760*----------------------------------------------------------------*        
008770*                                                                         
008780     MOVE SIMBOLO-WSM             TO SIMBOLO-FDL.                         
008790     MOVE TIPO-ATIVO-WSM          TO TIPO-ATIVO-FDL.                      
008800     MOVE BOLSA-WSM                TO BOLSA-FDL.                          
008810     MOVE WSS-NUM-ABERT            TO PRECO-ABERT-FDL.                    
008820     MOVE WSS-NUM-MAXIMO           TO PRECO-MAXIMO-FDL.                   
008830     MOVE WSS-NUM-MINIMO           TO PRECO-MINIMO-FDL.                   
008840     MOVE WSS-NUM-FECHA            TO PRECO-FECHA-FDL.                    
008850     MOVE WSS-NUM-VOLUME           TO VOLUME-FDL.                         
008860     MOVE WSS-NUM-CONTR            TO CONTR-ABERT-FDL.                    
008870     MOVE DATA-PREGAO-WSM         TO DATA-PREGAO-FDL.                     
008880*                                                                         
008890     WRITE REG-FDL.                                                       
008900*                                                                         
008910     IF FS-LIMPO                  NOT EQUAL '00'                          
008920        MOVE 'gravacao'          TO WSS-DESCRICAO                         
008930        MOVE 'LIMPO'             TO WSS-ARQUIVO                           
008940        MOVE FS-LIMPO            TO WSS-FSTATUS                           
008950        MOVE 6                   TO WSS-PONTO-ERRO                        
008960        PERFORM RT-ERROS         THRU RT-ERROSX                           
008970     END-IF.                                                              
008980*                                                                         
008990     ADD 1                       TO WSS-REG-GRAVADOS.                     
009000*                                                                         
009010     PERFORM RT-ACUMULAR-ESTAT   THRU RT-ACUMULAR-ESTATX.                 
009020*                                                                         
009030 RT-GRAVAR-LIMPOX.                                                        
009040     EXIT.                                                                
009050*                                                                         
009060*----------------------------------------------------------------*        
009070 RT-ACUMULAR-ESTAT                SECTION.                                
009080*  ---> Acumula minimo, maximo e soma do preco de fechamento e            
009090*  ---> do volume, para o calculo das medias no resumo final.             
009100*----------------------------------------------------------------*        
009110*                                                                         
009120     IF PRIMEIRO-GRAVADO                                                  
009130        MOVE WSS-NUM-FECHA         TO WSS-FECHA-MIN WSS-FECHA-MAX         
009140       MOVE WSS-NUM-VOLUME        TO WSS-VOLUME-MIN WSS-VOLUME-MAX        
009150        MOVE 'N'                  TO WSS-PRIMEIRO-GRAVADO                 
009160     ELSE                                                                 
009170        IF WSS-NUM-FECHA            LESS WSS-FECHA-MIN                    
009180           MOVE WSS-NUM-FECHA       TO WSS-FECHA-MIN                      
009190        END-IF                                                            
009200        IF WSS-NUM-FECHA            GREATER WSS-FECHA-MAX                 
009210           MOVE WSS-NUM-FECHA       TO WSS-FECHA-MAX                      
009220        END-IF                                                            
009230        IF WSS-NUM-VOLUME           LESS WSS-VOLUME-MIN                   
009240           MOVE WSS-NUM-VOLUME      TO WSS-VOLUME-MIN                     
009250        END-IF                                                            
009260        IF WSS-NUM-VOLUME           GREATER WSS-VOLUME-MAX                
009270           MOVE WSS-NUM-VOLUME      TO WSS-VOLUME-MAX                     
009280        END-IF                                                            
009290     END-IF.                                                              
009300*                                                                         
009310     ADD WSS-NUM-FECHA             TO WSS-FECHA-SOMA.                     
009320     ADD WSS-NUM-VOLUME            TO WSS-VOLUME-SOMA.                    
009330*                                                                         
009340 RT-ACUMULAR-ESTATX.                                                      
009350     EXIT.                                                                
009360*                                                                         
009370*----------------------------------------------------------------*        
009380 RT-GRAVAR-RELATO                SECTION.                                 
009390*  ---> Registra no relato de execucao o motivo do descarte de            
009400*  ---> um registro (opcao de rastreamento ligada).                       
009410*----------------------------------------------------------------*        
009420*                                                                         
009430     MOVE WSS-REG-LIDOS            TO WSS-CONTADOR-EDITADO.               
009440     STRING 'AVISO - REGISTRO ' WSS-CONTADOR-EDITADO                      
009450            ' SIMBOLO=' SIMBOLO-WSM                                       
009460            ' DESPREZADO: ' WSS-MOTIVO-DESPREZO                           
009470        DELIMITED BY SIZE        INTO WSS-LINHA-IMPRESSAO.                
009480     DISPLAY WSS-LINHA-IMPRESSAO.                                         
009490*                                                                         
009500 RT-GRAVAR-RELATOX.                                                       
009510     EXIT.                                                                
009520*                                                                         
009530*----------------------------------------------------------------*        
009540 RT-FINALIZAR                    SECTION.                                 
009550*  ---> Fecha arquivos e emite o resumo do processamento.                 
009560*----------------------------------------------------------------*        
009570*                                                                         
009580     PERFORM RT-FECHAR-ARQUIVOS  THRU RT-FECHAR-ARQUIVOSX.                
009590*                                                                         
009600     PERFORM RT-EMITIR-RESUMO    THRU RT-EMITIR-RESUMOX.                  
009610*                                                                         
009620 RT-FINALIZARX.                                                           
009630     EXIT.                                                                
009640*                                                                         
009650*----------------------------------------------------------------*        
009660 RT-FECHAR-ARQUIVOS              SECTION.                                 
009670*----------------------------------------------------------------*        
009680*                                                                         
009690     CLOSE ARQ-MERCADO ARQ-INSTRUMENTO ARQ-LIMPO.                         
009700*                                                                         
009710 RT-FECHAR-ARQUIVOSX.                                                     
009720     EXIT.                                                                
009730*                                                                         
009740*----------------------------------------------------------------*        
009750 RT-EMITIR-RESUMO                SECTION.                                 
009760*  ---> Monta e exibe o resumo final do processamento, com as             
009770*  ---> estatisticas de preco de fechamento e volume.                     
009780*----------------------------------------------------------------*        
009790*                                                                         
009800     IF WSS-REG-GRAVADOS            GREATER ZEROS                         
009810        COMPUTE WSS-FECHA-MEDIA  =                                        
009820                WSS-FECHA-SOMA / WSS-REG-GRAVADOS                         
009830        COMPUTE WSS-VOLUME-MEDIA =                                        
009840                WSS-VOLUME-SOMA / WSS-REG-GRAVADOS                        
009850     END-IF.                                                              
009860*                                                                         
009870     DISPLAY 'MARKET DATA CLEANING SUMMARY'.                              
009880*                                                                         
009890     MOVE WSS-REG-LIDOS            TO WSS-CONTADOR-EDITADO.               
009900     STRING '  RECORDS READ:              ' WSS-CONTADOR-EDITADO          
009910        DELIMITED BY SIZE        INTO WSS-LINHA-IMPRESSAO.                
009920     DISPLAY WSS-LINHA-IMPRESSAO.                                         
009930*                                                                         
009940     MOVE WSS-FIXES-PONTO          TO WSS-CONTADOR-EDITADO.               
009950     STRING '  DOT-IN-SYMBOL FIXES:       ' WSS-CONTADOR-EDITADO          
009960        DELIMITED BY SIZE        INTO WSS-LINHA-IMPRESSAO.                
009970     DISPLAY WSS-LINHA-IMPRESSAO.                                         
009980*                                                                         
009990     MOVE WSS-DESPREZ-BRANCO       TO WSS-CONTADOR-EDITADO.               
010000     STRING '  DROPPED - BLANK:           ' WSS-CONTADOR-EDITADO          
010010        DELIMITED BY SIZE        INTO WSS-LINHA-IMPRESSAO.                
010020     DISPLAY WSS-LINHA-IMPRESSAO.                                         
010030*                                                                         
010040     MOVE WSS-DESPREZ-DUPLIC       TO WSS-CONTADOR-EDITADO.               
010050     STRING '  DROPPED - DUPLICATE:       ' WSS-CONTADOR-EDITADO          
010060        DELIMITED BY SIZE        INTO WSS-LINHA-IMPRESSAO.                
010070     DISPLAY WSS-LINHA-IMPRESSAO.                                         
010080*                                                                         
010090     MOVE WSS-DESPREZ-PRECO-DATA   TO WSS-CONTADOR-EDITADO.               
010100     STRING '  DROPPED - BAD PRICE/DATE:  ' WSS-CONTADOR-EDITADO          
010110        DELIMITED BY SIZE        INTO WSS-LINHA-IMPRESSAO.                
010120     DISPLAY WSS-LINHA-IMPRESSAO.                                         
010130*                                                                         
010140     MOVE WSS-DESPREZ-REFERENCIA   TO WSS-CONTADOR-EDITADO.               
010150     STRING '  DROPPED - BAD REFERENCE:   ' WSS-CONTADOR-EDITADO          
010160        DELIMITED BY SIZE        INTO WSS-LINHA-IMPRESSAO.                
010170     DISPLAY WSS-LINHA-IMPRESSAO.                                         
010180*                                                                         
010190     MOVE WSS-REG-GRAVADOS         TO WSS-CONTADOR-EDITADO.               
010200     STRING '  RECORDS WRITTEN:           ' WSS-CONTADOR-EDITADO          
010210        DELIMITED BY SIZE        INTO WSS-LINHA-IMPRESSAO.                
010220     DISPLAY WSS-LINHA-IMPRESSAO.                                         
010230*                                                                         
010240     MOVE WSS-FECHA-MIN             TO WSS-FECHA-EDITADO.                 
010250     STRING '  CLOSE PRICE MIN:           ' WSS-FECHA-EDITADO             
010260        DELIMITED BY SIZE        INTO WSS-LINHA-IMPRESSAO.                
010270     DISPLAY WSS-LINHA-IMPRESSAO.                                         
010280*                                                                         
010290     MOVE WSS-FECHA-MAX             TO WSS-FECHA-EDITADO.                 
010300     STRING '  CLOSE PRICE MAX:           ' WSS-FECHA-EDITADO             
010310        DELIMITED BY SIZE        INTO WSS-LINHA-IMPRESSAO.                
010320     DISPLAY WSS-LINHA-IMPRESSAO.                                         
010330*                                                                         
010340     MOVE WSS-FECHA-MEDIA           TO WSS-FECHA-EDITADO.                 
010350     STRING '  CLOSE PRICE MEAN:          ' WSS-FECHA-EDITADO             
010360        DELIMITED BY SIZE        INTO WSS-LINHA-IMPRESSAO.                
010370     DISPLAY WSS-LINHA-IMPRESSAO.                                         
010380*                                                                         
010390     MOVE WSS-VOLUME-MIN            TO WSS-VOLUME-EDITADO.                
010400     STRING '  VOLUME MIN:                ' WSS-VOLUME-EDITADO            
010410        DELIMITED BY SIZE        INTO WSS-LINHA-IMPRESSAO.                
010420     DISPLAY WSS-LINHA-IMPRESSAO.                                         
010430*                                                                         
010440     MOVE WSS-VOLUME-MAX            TO WSS-VOLUME-EDITADO.                
010450     STRING '  VOLUME MAX:                ' WSS-VOLUME-EDITADO            
010460        DELIMITED BY SIZE        INTO WSS-LINHA-IMPRESSAO.                
010470     DISPLAY WSS-LINHA-IMPRESSAO.                                         
010480*                                                                         
010490     MOVE WSS-VOLUME-MEDIA          TO WSS-VOLUME-EDITADO.                
010500     STRING '  VOLUME MEAN:               ' WSS-VOLUME-EDITADO            
010510        DELIMITED BY SIZE        INTO WSS-LINHA-IMPRESSAO.                
010520     DISPLAY WSS-LINHA-IMPRESSAO.                                         
010530*                                                                         
010540     MOVE WSS-REG-GRAVADOS          TO WSS-CONTADOR-EDITADO.              
010550     MOVE WSS-CANDIDATOS-REF        TO WSS-CANDIDATO-EDITADO.             
010560     STRING 'ROWS AFTER VALIDATION: ' WSS-CONTADOR-EDITADO                
010570            ' / ' WSS-CANDIDATO-EDITADO                                   
010580        DELIMITED BY SIZE        INTO WSS-LINHA-IMPRESSAO.                
010590     DISPLAY WSS-LINHA-IMPRESSAO.                                         
010600*                                                                         
010610 RT-EMITIR-RESUMOX.                                                       
010620     EXIT.                                                                
010630*                                                                         
010640*----------------------------------------------------------------*        
010650 RT-ERROS                        SECTION.                                 
010660*  ---> Monta e exibe a mensagem de erro fatal de abertura ou             
010670*  ---> de E/S, e encerra o programa.                                     
010680*----------------------------------------------------------------*        
010690*                                                                         
010700     MOVE WSS-PONTO-ERRO           TO WSS-PONTO-EDITADO.                  
010710     STRING 'ERRO AO ' WSS-DESCRICAO ' ARQUIVO ' WSS-ARQUIVO              
010720           ' - FS: ' WSS-FSTATUS ' LOCAL: #' WSS-PONTO-EDITADO '#'        
010730        DELIMITED BY SIZE        INTO WSS-MENSAGEM.                       
010740*                                                                         
010750     DISPLAY WSS-MENSAGEM.                                                
010760*                                                                         
010770     STOP RUN.                                                            
010780*                                                                         
010790 RT-ERROSX.                                                               
010800     EXIT.                                                                
010810*                                                                         
010820*----------------------------------------------------------------*        
010830*                   F I M  D O  P R O G R A M A                           
010840*----------------------------------------------------------------*        
