000100*================================================================*        
000110 IDENTIFICATION                  DIVISION.                                
000120*================================================================*        
000130 PROGRAM-ID.                     PT004090.                                
000140 AUTHOR.                         C R SILVEIRA.                            
000150 INSTALLATION.                   COOPBOOKS SISTEMAS.                      
000160 DATE-WRITTEN.                   14 NOV 1987.                             
000170 DATE-COMPILED.                                                           
000180 SECURITY.                       USO INTERNO - NUCLEO MERCADO.            
000190*----------------------------------------------------------------*        
000200*REMARKS.                                                                 
000210*     *----------------------------------------------------------*        
000220*     *#NOME     : PT004090 ---> VALIDAR DATA DE PREGAO          *        
000230*     *----------------------------------------------------------*        
000240*     *#TIPO     : COBOL - MICRO FOCUS - NET EXPRESS 5           *        
000250*     *----------------------------------------------------------*        
000260*     *#ANALISTA : C R SILVEIRA                                  *        
000270*     *----------------------------------------------------------*        
000280*     *#FUNCAO   : VALIDAR SE A DATA DE PREGAO RECEBIDA POR     *         
000290*     *            LINKAGE E UMA DATA DE CALENDARIO VALIDA NO    *        
000300*     *            FORMATO AAAA-MM-DD, CONSIDERANDO ANO BISSEXTO.*        
000310*     *----------------------------------------------------------*        
000320*----------------------------------------------------------------*        
000330*    HISTORICO DE ALTERACOES                                              
000340*----------------------------------------------------------------*        
000350*    14.11.1987 CRS SOL-0031 VERSAO INICIAL DO PROGRAMA.          CRS031  
000360*    02.03.1988 CRS SOL-0048 CORRIGIDO TESTE DO HIFEN NA POSICAO  CRS048  
000370*                            08 QUE FICAVA SEM TESTAR.                    
000380*    19.07.1991 JLM SOL-0140 INCLUIDO TESTE DE MES FORA DA FAIXA  JLM140  
000390*                            01-12 ANTES DE CALCULAR DIAS DO MES.         
000400*    23.01.1995 JLM SOL-0203 AJUSTADA TABELA DE DIAS POR MES PARA JLM203  
000410*                            MESES DE 30 DIAS (ACEITAVA DIA 31 EM         
000420*                            ABRIL/JUNHO/SETEMBRO/NOVEMBRO).              
000430*    11.09.1998 PMF SOL-0266 VIRADA DO SECULO - DECOMPOSTO O ANO  PMF266  
000440*                            EM SECULO/ANO-NO-SECULO PARA CONFERIR        
000450*                            A REGRA DE SECULO DO ANO BISSEXTO (SO        
000460*                            E BISSEXTO SE DIV POR 400 QUANDO O *         
000470*                            SECULO TAMBEM MUDA) - ANO2000.     *         
000480*    14.01.1999 PMF SOL-0271 TESTADO COM DATAS 1900/2000/2004 APOSPMF271  
000490*                            A CORRECAO DO ITEM ANTERIOR.                 
000500*    06.04.2006 AMB SOL-0355 REGISTRO PASSA A SER RECEBIDO PELA   AMB355  
000510*                            COPYBOOK CPVALDAT, PARA REUSO PELO *         
000520*                            PROCESSO DE LIMPEZA DE MERCADO.    *         
000530*----------------------------------------------------------------*        
000540*================================================================*        
000550 ENVIRONMENT                     DIVISION.                                
000560*================================================================*        
000570 CONFIGURATION                   SECTION.                                 
000580*----------------------------------------------------------------*        
000590 SPECIAL-NAMES.                                                           
000600     C01                         IS TOP-OF-FORM.                          
000610*----------------------------------------------------------------*        
000620*================================================================*        
000630 DATA                            DIVISION.                                
000640*================================================================*        
000650 WORKING-STORAGE                 SECTION.                                 
000660*----------------------------------------------------------------*        
000670 77  FILLER                      PIC  X(032)         VALUE                
000680     'III  WORKING STORAGE SECTION III'.                                  
000690*                                                                         
000700*----------------------------------------------------------------*        
000710*    VARIAVEIS - DATA EM TESTE                                            
000720*----------------------------------------------------------------*        
000730 01  WSS-DATA-TESTE               PIC  X(10).                             
000740 01  WSS-DATA-TESTE-R             REDEFINES WSS-DATA-TESTE.               
000750     03  WSS-ANO-TESTE            PIC  X(04).                             
000760     03  WSS-HIFEN1-TESTE         PIC  X(01).                             
000770     03  WSS-MES-TESTE            PIC  X(02).                             
000780     03  WSS-HIFEN2-TESTE         PIC  X(01).                             
000790     03  WSS-DIA-TESTE            PIC  X(02).                             
000800 01  WSS-DATA-CHARS                REDEFINES WSS-DATA-TESTE.              
000810     03  WSS-DATA-CHAR            PIC  X(01) OCCURS 10 TIMES.             
000820*                                                                         
000830*    DECOMPOSICAO SECULO / ANO-NO-SECULO - ANO 2000 (PMF266)              
000840 01  WSS-ANO-SECULO                REDEFINES WSS-ANO-TESTE.               
000850     03  WSS-SECULO-TESTE         PIC  X(02).                             
000860     03  WSS-ANOSEC-TESTE         PIC  X(02).                             
000870*                                                                         
000880*----------------------------------------------------------------*        
000890*    VARIAVEIS - AUXILIARES DE VALIDACAO                                  
000900*----------------------------------------------------------------*        
000910 01  WSS-AUXILIARES.                                                      
000920     03  WSS-ANO-NUM              PIC  9(04)          VALUE ZEROS.        
000930     03  WSS-MES-NUM              PIC  9(02)          VALUE ZEROS.        
000940     03  WSS-DIA-NUM              PIC  9(02)          VALUE ZEROS.        
000950     03  WSS-DIAS-MES             PIC  9(02)          VALUE ZEROS.        
000960     03  WSS-QUOCI                PIC  9(08) COMP     VALUE ZEROS.        
000970     03  WSS-RESTO-4              PIC  9(02) COMP     VALUE ZEROS.        
000980         88  ANO-DIVISIVEL-4                          VALUE ZEROS.        
000990     03  WSS-RESTO-100            PIC  9(02) COMP     VALUE ZEROS.        
001000     03  WSS-RESTO-400            PIC  9(03) COMP     VALUE ZEROS.        
001010     03  WSS-IND                  PIC  9(02) COMP     VALUE ZEROS.        
001020     03  FILLER                  PIC  X(01)          VALUE SPACES.        
001030*                                                                         
001040*----------------------------------------------------------------*        
001050 01  FILLER                      PIC  X(032)         VALUE                
001060     'FFF  FIM DA WORKING-STORAGE  FFF'.                                  
001070*                                                                         
001080*----------------------------------------------------------------*        
001090 LINKAGE                         SECTION.                                 
001100*----------------------------------------------------------------*        
001110     COPY 'CPVALDAT.CPY'         REPLACING ==::== BY == LKS ==.           
001120*----------------------------------------------------------------*        
001130* DATA-LKS    = DATA A VALIDAR, FORMATO AAAA-MM-DD               *        
001140* RETORNO-LKS = 0 - DATA VALIDA                                  *        
001150*             = 1 - DATA INVALIDA                                *        
001160*----------------------------------------------------------------*        
001170*                                                                         
001180*================================================================*        
001190 PROCEDURE                       DIVISION USING REG-LKS.                  
001200*================================================================*        
001210 RT-PRINCIPAL                    SECTION.                                 
001220*----------------------------------------------------------------*        
001230*                                                                         
001240     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.                    
001250*                                                                         
001260     PERFORM RT-VALIDAR-DATA     THRU RT-VALIDAR-DATAX.                   
001270*                                                                         
001280     GOBACK.                                                              
001290*                                                                         
001300 RT-PRINCIPALX.                                                           
001310     EXIT.                                                                
001320*                                                                         
001330*----------------------------------------------------------------*        
001340 RT-INICIALIZAR                  SECTION.                                 
001350*----------------------------------------------------------------*        
001360*                                                                         
001370     MOVE ZEROS                  TO RETORNO-LKS.                          
001380     MOVE DATA-LKS                TO WSS-DATA-TESTE.                      
001390*                                                                         
001400 RT-INICIALIZARX.                                                         
001410     EXIT.                                                                
001420*                                                                         
001430*----------------------------------------------------------------*        
001440 RT-VALIDAR-DATA                 SECTION.                                 
001450*  ---> Confere hifens, digitos, faixa de mes/dia e ano bissexto.         
001460*----------------------------------------------------------------*        
001470*                                                                         
001480     IF WSS-HIFEN1-TESTE          NOT EQUAL '-'                           
001490        MOVE 1                   TO RETORNO-LKS                           
001500        GO TO RT-VALIDAR-DATAX                                            
001510     END-IF.                                                              
001520*                                                                         
001530     IF WSS-HIFEN2-TESTE          NOT EQUAL '-'                           
001540        MOVE 1                   TO RETORNO-LKS                           
001550        GO TO RT-VALIDAR-DATAX                                            
001560     END-IF.                                                              
001570*                                                                         
001580     IF WSS-ANO-TESTE              NOT NUMERIC                            
001590        MOVE 1                   TO RETORNO-LKS                           
001600        GO TO RT-VALIDAR-DATAX                                            
001610     END-IF.                                                              
001620*                                                                         
001630     IF WSS-MES-TESTE              NOT NUMERIC                            
001640        MOVE 1                   TO RETORNO-LKS                           
001650        GO TO RT-VALIDAR-DATAX                                            
001660     END-IF.                                                              
001670*                                                                         
001680     IF WSS-DIA-TESTE               NOT NUMERIC                           
001690        MOVE 1                   TO RETORNO-LKS                           
001700        GO TO RT-VALIDAR-DATAX                                            
001710     END-IF.                                                              
001720*                                                                         
001730     MOVE WSS-ANO-TESTE            TO WSS-ANO-NUM.                        
001740     MOVE WSS-MES-TESTE            TO WSS-MES-NUM.                        
001750     MOVE WSS-DIA-TESTE            TO WSS-DIA-NUM.                        
001760*                                                                         
001770     IF WSS-MES-NUM                LESS 01 OR GREATER 12                  
001780        MOVE 1                   TO RETORNO-LKS                           
001790        GO TO RT-VALIDAR-DATAX                                            
001800     END-IF.                                                              
001810*                                                                         
001820     PERFORM RT-DIAS-DO-MES      THRU RT-DIAS-DO-MESX.                    
001830*                                                                         
001840     IF WSS-DIA-NUM                LESS 01 OR GREATER WSS-DIAS-MES        
001850        MOVE 1                   TO RETORNO-LKS                           
001860     ELSE                                                                 
001870        MOVE 0                   TO RETORNO-LKS                           
001880     END-IF.                                                              
001890*                                                                         
001900 RT-VALIDAR-DATAX.                                                        
001910     EXIT.                                                                
001920*                                                                         
001930*----------------------------------------------------------------*        
001940 RT-DIAS-DO-MES                  SECTION.                                 
001950*  ---> Determina o numero de dias do mes informado, considerando         
001960*  ---> fevereiro em ano bissexto (AJUSTE ANO 2000 - PMF266).             
001970*----------------------------------------------------------------*        
001980*                                                                         
001990     EVALUATE WSS-MES-NUM                                                 
002000        WHEN 01 WHEN 03 WHEN 05 WHEN 07 WHEN 08 WHEN 10 WHEN 12           
002010             MOVE 31               TO WSS-DIAS-MES                        
002020        WHEN 04 WHEN 06 WHEN 09 WHEN 11                                   
002030             MOVE 30               TO WSS-DIAS-MES                        
002040        WHEN 02                                                           
002050             PERFORM RT-FEVEREIRO  THRU RT-FEVEREIROX                     
002060     END-EVALUATE.                                                        
002070*                                                                         
002080 RT-DIAS-DO-MESX.                                                         
002090     EXIT.                                                                
002100*                                                                         
002110*----------------------------------------------------------------*        
002120 RT-FEVEREIRO                    SECTION.                                 
002130*  ---> Bissexto: divisivel por 4 e (nao divisivel por 100 ou             
002140*  ---> divisivel por 400) - testado por SECULO/ANO-NO-SECULO.            
002150*----------------------------------------------------------------*        
002160*                                                                         
002170     DIVIDE WSS-ANO-NUM           BY 4                                    
002180                                 GIVING WSS-QUOCI                         
002190                                 REMAINDER WSS-RESTO-4.                   
002200*                                                                         
002210     IF NOT ANO-DIVISIVEL-4                                               
002220        MOVE 28                  TO WSS-DIAS-MES                          
002230        GO TO RT-FEVEREIROX                                               
002240     END-IF.                                                              
002250*                                                                         
002260     DIVIDE WSS-ANO-NUM           BY 100                                  
002270                                 GIVING WSS-QUOCI                         
002280                                 REMAINDER WSS-RESTO-100.                 
002290*                                                                         
002300     IF WSS-RESTO-100               NOT EQUAL ZEROS                       
002310        MOVE 29                  TO WSS-DIAS-MES                          
002320        GO TO RT-FEVEREIROX                                               
002330     END-IF.                                                              
002340*                                                                         
002350     DIVIDE WSS-ANO-NUM           BY 400                                  
002360                                 GIVING WSS-QUOCI                         
002370                                 REMAINDER WSS-RESTO-400.                 
002380*                                                                         
002390     IF WSS-RESTO-400               EQUAL ZEROS                           
002400        MOVE 29                  TO WSS-DIAS-MES                          
002410     ELSE                                                                 
002420        MOVE 28                  TO WSS-DIAS-MES                          
002430     END-IF.                                                              
002440*                                                                         
002450 RT-FEVEREIROX.                                                           
002460     EXIT.                                                                
002470*                                                                         
002480*----------------------------------------------------------------*        
002490*                   F I M  D O  P R O G R A M A                           
002500*----------------------------------------------------------------*        
