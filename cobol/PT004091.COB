000100*================================================================*        
000110 IDENTIFICATION                  DIVISION.                                
000120*================================================================*        
000130 PROGRAM-ID.                     PT004091.                                
000140 AUTHOR.                         V A PRADO.                               
000150 INSTALLATION.                   COOPBOOKS SISTEMAS.                      
000160 DATE-WRITTEN.                   22 MAY 1987.                             
000170 DATE-COMPILED.                                                           
000180 SECURITY.                       USO INTERNO - NUCLEO MERCADO.            
000190*----------------------------------------------------------------*        
000200*REMARKS.                                                                 
000210*     *----------------------------------------------------------*        
000220*     *#NOME     : PT004091 ---> VALIDAR/CONVERTER NUMERICO     *         
000230*     *----------------------------------------------------------*        
000240*     *#TIPO     : COBOL - MICRO FOCUS - NET EXPRESS 5           *        
000250*     *----------------------------------------------------------*        
000260*     *#ANALISTA : V A PRADO                                     *        
000270*     *----------------------------------------------------------*        
000280*     *#FUNCAO   : CONFERIR SE UM CAMPO DE PREGAO (PRECO,        *        
000290*     *            VOLUME OU CONTRATOS) RECEBIDO EM TEXTO LIVRE  *        
000300*     *            E NUMERICO VALIDO (SINAL OPCIONAL, DIGITOS    *        
000310*     *            E NO MAXIMO UM PONTO DECIMAL) E DEVOLVER O    *        
000320*     *            VALOR JA AJUSTADO A 4 CASAS.                  *        
000330*     *----------------------------------------------------------*        
000340*----------------------------------------------------------------*        
000350*    HISTORICO DE ALTERACOES                                              
000360*----------------------------------------------------------------*        
000370*    22.05.1987 VAP SOL-0033 VERSAO INICIAL DO PROGRAMA.          VAP033  
000380*    10.08.1989 VAP SOL-0077 CORRIGIDO CALCULO DA PARTE DECIMAL   VAP077  
000390*                            QUANDO O CAMPO TRAZ MENOS DE 4 CASAS         
000400*                            (FICAVA SEM PREENCHER COM ZEROS).            
000410*    04.02.1993 JLM SOL-0158 TRUNCAMENTO DA PARTE DECIMAL ACIMA DEJLM158  
000420*                            4 CASAS, EM VEZ DE REJEITAR O CAMPO.         
000430*    17.06.1998 VAP SOL-0261 REVISAO ANO 2000 - ROTINA NAO USA    VAP261  
000440*                            DATA DO SISTEMA NEM CAMPO COM ANO;           
000450*                            NENHUM AJUSTE NECESSARIO.                    
000460*    06.04.2006 AMB SOL-0355 REGISTRO PASSA A SER RECEBIDO PELA   AMB355  
000470*                            COPYBOOK CPVALNUM, PARA REUSO PELO           
000480*                            PROCESSO DE LIMPEZA DE MERCADO.              
000490*----------------------------------------------------------------*        
000500*================================================================*        
000510 ENVIRONMENT                     DIVISION.                                
000520*================================================================*        
000530 CONFIGURATION                   SECTION.                                 
000540*----------------------------------------------------------------*        
000550 SPECIAL-NAMES.                                                           
000560     C01                         IS TOP-OF-FORM.                          
000570*----------------------------------------------------------------*        
000580*================================================================*        
000590 DATA                            DIVISION.                                
000600*================================================================*        
000610 WORKING-STORAGE                 SECTION.                                 
000620*----------------------------------------------------------------*        
000630 77  FILLER                      PIC  X(032)         VALUE                
000640     'III  WORKING STORAGE SECTION III'.                                  
000650*                                                                         
000660*----------------------------------------------------------------*        
000670*    VARIAVEIS - CAMPO EM TESTE (TABELA DE DIGITOS)                       
000680*----------------------------------------------------------------*        
000690 01  WSS-TEXTO                    PIC  X(12).                             
000700 01  WSS-TEXTO-R                   REDEFINES WSS-TEXTO.                   
000710     03  WSS-CARACTER             PIC  X(01) OCCURS 12 TIMES.             
000720 01  WSS-TEXTO-PARES                REDEFINES WSS-TEXTO.                  
000730     03  WSS-PAR                  PIC  X(02) OCCURS 6 TIMES.              
000740*                                                                         
000750*    TABELA DE POTENCIAS DE 10 - AJUSTE DA PARTE DECIMAL A 4 CASAS        
000760*    (LISTA LITERAL REDEFINIDA COMO TABELA - COMPILADOR NAO ACEITA        
000770*    OCCURS COM VALUE POR ELEMENTO)                                       
000780 01  WSS-POTENCIAS-LISTA.                                                 
000790     03  FILLER                  PIC  9(05)          VALUE 10000.         
000800     03  FILLER                  PIC  9(05)          VALUE 01000.         
000810     03  FILLER                  PIC  9(05)          VALUE 00100.         
000820     03  FILLER                  PIC  9(05)          VALUE 00010.         
000830     03  FILLER                  PIC  9(05)          VALUE 00001.         
000840 01  WSS-POTENCIAS                REDEFINES WSS-POTENCIAS-LISTA.          
000850     03  WSS-POTENCIA             PIC  9(05) COMP OCCURS 5 TIMES.         
000860*                                                                         
000870*----------------------------------------------------------------*        
000880*    VARIAVEIS - AUXILIARES DE VALIDACAO                                  
000890*----------------------------------------------------------------*        
000900 01  WSS-AUXILIARES.                                                      
000910     03  WSS-TAM                  PIC  9(02) COMP     VALUE ZEROS.        
000920     03  WSS-IND                  PIC  9(02) COMP     VALUE ZEROS.        
000930     03  WSS-POS-INICIO           PIC  9(02) COMP     VALUE ZEROS.        
000940     03  WSS-SINAL                PIC  X(01)          VALUE '+'.          
000950     03  WSS-ACHOU-PONTO          PIC  X(01)          VALUE 'N'.          
000960         88  HOUVE-PONTO                             VALUE 'S'.           
000970     03  WSS-INVALIDO             PIC  X(01)          VALUE 'N'.          
000980         88  CAMPO-INVALIDO                          VALUE 'S'.           
000990     03  WSS-DIGITO               PIC  9(01) COMP     VALUE ZEROS.        
001000     03  WSS-QTD-DIG-INT          PIC  9(02) COMP     VALUE ZEROS.        
001010     03  WSS-QTD-DIG-DEC          PIC  9(02) COMP     VALUE ZEROS.        
001020     03  WSS-VALOR-INT            PIC  9(09) COMP     VALUE ZEROS.        
001030     03  WSS-VALOR-DEC            PIC  9(09) COMP     VALUE ZEROS.        
001040     03  WSS-VALOR-FINAL         PIC  S9(09)V9(04)    VALUE ZEROS.        
001050     03  FILLER                  PIC  X(01)          VALUE SPACES.        
001060*                                                                         
001070*----------------------------------------------------------------*        
001080 01  FILLER                      PIC  X(032)         VALUE                
001090     'FFF  FIM DA WORKING-STORAGE  FFF'.                                  
001100*                                                                         
001110*----------------------------------------------------------------*        
001120 LINKAGE                         SECTION.                                 
001130*----------------------------------------------------------------*        
001140     COPY 'CPVALNUM.CPY'         REPLACING ==::== BY == LKS ==.           
001150*----------------------------------------------------------------*        
001160* CAMPO-TEXTO-LKS = CAMPO EM TEXTO LIVRE, ATE 12 POSICOES       *         
001170* TIPO-CAMPO-LKS  = 'P' PRECO (ATE 4 DECIMAIS) / 'I' INTEIRO    *         
001180* VALOR-NUM-LKS   = VALOR NUMERICO CONVERTIDO, QUANDO VALIDO    *         
001190* RETORNO-LKS     = 0-CAMPO VALIDO / 1-CAMPO INVALIDO           *         
001200*----------------------------------------------------------------*        
001210*                                                                         
001220*================================================================*        
001230 PROCEDURE                       DIVISION USING REG-LKS.                  
001240*================================================================*        
001250 RT-PRINCIPAL                    SECTION.                                 
001260*----------------------------------------------------------------*        
001270*                                                                         
001280     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.                    
001290*                                                                         
001300     PERFORM RT-CALCULAR-TAMANHO THRU RT-CALCULAR-TAMANHOX.               
001310*                                                                         
001320     IF WSS-TAM                   EQUAL ZEROS                             
001330        MOVE 'S'                 TO WSS-INVALIDO                          
001340     ELSE                                                                 
001350        PERFORM RT-TESTAR-SINAL  THRU RT-TESTAR-SINALX                    
001360        PERFORM RT-VARRER        THRU RT-VARRERX                          
001370     END-IF.                                                              
001380*                                                                         
001390     IF NOT CAMPO-INVALIDO                                                
001400        IF WSS-QTD-DIG-INT        EQUAL ZEROS                             
001410           AND WSS-QTD-DIG-DEC    EQUAL ZEROS                             
001420           MOVE 'S'               TO WSS-INVALIDO                         
001430        END-IF                                                            
001440     END-IF.                                                              
001450*                                                                         
001460     IF CAMPO-INVALIDO                                                    
001470        MOVE 1                   TO RETORNO-LKS                           
001480        MOVE ZEROS                TO VALOR-NUM-LKS                        
001490     ELSE                                                                 
001500        PERFORM RT-MONTAR-VALOR  THRU RT-MONTAR-VALORX                    
001510        MOVE 0                   TO RETORNO-LKS                           
001520     END-IF.                                                              
001530*                                                                         
001540     GOBACK.                                                              
001550*                                                                         
001560 RT-PRINCIPALX.                                                           
001570     EXIT.                                                                
001580*                                                                         
001590*----------------------------------------------------------------*        
001600 RT-INICIALIZAR                  SECTION.                                 
001610*----------------------------------------------------------------*        
001620*                                                                         
001630     MOVE ZEROS                  TO RETORNO-LKS.                          
001640     MOVE ZEROS                  TO VALOR-NUM-LKS.                        
001650     MOVE CAMPO-TEXTO-LKS         TO WSS-TEXTO.                           
001660     MOVE 'N'                    TO WSS-INVALIDO.                         
001670     MOVE 'N'                    TO WSS-ACHOU-PONTO.                      
001680     MOVE '+'                    TO WSS-SINAL.                            
001690     MOVE ZEROS                TO WSS-QTD-DIG-INT WSS-QTD-DIG-DEC.        
001700     MOVE ZEROS                  TO WSS-VALOR-INT WSS-VALOR-DEC.          
001710     MOVE 12                     TO WSS-TAM.                              
001720*                                                                         
001730 RT-INICIALIZARX.                                                         
001740     EXIT.                                                                
001750*                                                                         
001760*----------------------------------------------------------------*        
001770 RT-CALCULAR-TAMANHO             SECTION.                                 
001780*  ---> Descobre o tamanho efetivo do campo, ignorando os brancos         
001790*  ---> a direita (o campo chega completado com espacos).                 
001800*----------------------------------------------------------------*        
001810*                                                                         
001820     IF WSS-TAM                   EQUAL ZEROS                             
001830        GO TO RT-CALCULAR-TAMANHOX                                        
001840     END-IF.                                                              
001850*                                                                         
001860     IF WSS-CARACTER (WSS-TAM)     NOT EQUAL SPACE                        
001870        GO TO RT-CALCULAR-TAMANHOX                                        
001880     END-IF.                                                              
001890*                                                                         
001900     SUBTRACT 1                  FROM WSS-TAM.                            
001910*                                                                         
001920     GO TO RT-CALCULAR-TAMANHO.                                           
001930*                                                                         
001940 RT-CALCULAR-TAMANHOX.                                                    
001950     EXIT.                                                                
001960*                                                                         
001970*----------------------------------------------------------------*        
001980 RT-TESTAR-SINAL                 SECTION.                                 
001990*  ---> Sinal opcional na primeira posicao (+ ou -).                      
002000*----------------------------------------------------------------*        
002010*                                                                         
002020     IF WSS-CARACTER (1)          EQUAL '+' OR EQUAL '-'                  
002030        MOVE WSS-CARACTER (1)     TO WSS-SINAL                            
002040        MOVE 2                   TO WSS-POS-INICIO                        
002050     ELSE                                                                 
002060        MOVE 1                   TO WSS-POS-INICIO                        
002070     END-IF.                                                              
002080*                                                                         
002090 RT-TESTAR-SINALX.                                                        
002100     EXIT.                                                                
002110*                                                                         
002120*----------------------------------------------------------------*        
002130 RT-VARRER                       SECTION.                                 
002140*  ---> Percorre o campo caracter a caracter: digitos e no maximo         
002150*  ---> um ponto decimal; outro caracter invalida o campo.                
002160*----------------------------------------------------------------*        
002170*                                                                         
002180     MOVE WSS-POS-INICIO          TO WSS-IND.                             
002190*                                                                         
002200 RT-VARRER-010.                                                           
002210     IF WSS-IND                   GREATER WSS-TAM                         
002220        GO TO RT-VARRERX                                                  
002230     END-IF.                                                              
002240*                                                                         
002250     IF WSS-CARACTER (WSS-IND)     EQUAL '.'                              
002260        PERFORM RT-TRATAR-PONTO  THRU RT-TRATAR-PONTOX                    
002270     ELSE                                                                 
002280        IF WSS-CARACTER (WSS-IND)  NUMERIC                                
002290           PERFORM RT-TRATAR-DIGITO THRU RT-TRATAR-DIGITOX                
002300        ELSE                                                              
002310           MOVE 'S'              TO WSS-INVALIDO                          
002320           GO TO RT-VARRERX                                               
002330        END-IF                                                            
002340     END-IF.                                                              
002350*                                                                         
002360     IF CAMPO-INVALIDO                                                    
002370        GO TO RT-VARRERX                                                  
002380     END-IF.                                                              
002390*                                                                         
002400     ADD 1                       TO WSS-IND.                              
002410     GO TO RT-VARRER-010.                                                 
002420*                                                                         
002430 RT-VARRERX.                                                              
002440     EXIT.                                                                
002450*                                                                         
002460*----------------------------------------------------------------*        
002470 RT-TRATAR-PONTO                 SECTION.                                 
002480*----------------------------------------------------------------*        
002490*                                                                         
002500     IF HOUVE-PONTO                                                       
002510        MOVE 'S'                 TO WSS-INVALIDO                          
002520     ELSE                                                                 
002530        MOVE 'S'                 TO WSS-ACHOU-PONTO                       
002540     END-IF.                                                              
002550*                                                                         
002560 RT-TRATAR-PONTOX.                                                        
002570     EXIT.                                                                
002580*                                                                         
002590*----------------------------------------------------------------*        
002600 RT-TRATAR-DIGITO                SECTION.                                 
002610*----------------------------------------------------------------*        
002620*                                                                         
002630     MOVE WSS-CARACTER (WSS-IND)   TO WSS-DIGITO.                         
002640*                                                                         
002650     IF HOUVE-PONTO                                                       
002660        IF WSS-QTD-DIG-DEC       LESS 4                                   
002670           COMPUTE WSS-VALOR-DEC = WSS-VALOR-DEC * 10 + WSS-DIGITO        
002680           ADD 1                 TO WSS-QTD-DIG-DEC                       
002690        END-IF                                                            
002700     ELSE                                                                 
002710        COMPUTE WSS-VALOR-INT    = WSS-VALOR-INT * 10 + WSS-DIGITO        
002720        ADD 1                    TO WSS-QTD-DIG-INT                       
002730     END-IF.                                                              
002740*                                                                         
002750 RT-TRATAR-DIGITOX.                                                       
002760     EXIT.                                                                
002770*                                                                         
002780*----------------------------------------------------------------*        
002790 RT-MONTAR-VALOR                 SECTION.                                 
002800*  ---> Ajusta a parte decimal a 4 casas (zeros a direita quando o        
002810*  ---> campo trouxe menos casas) e monta o valor com o sinal.            
002820*----------------------------------------------------------------*        
002830*                                                                         
002840     IF TIPO-CAMPO-LKS            EQUAL 'I'                               
002850        MOVE ZEROS               TO WSS-VALOR-DEC WSS-QTD-DIG-DEC         
002860     END-IF.                                                              
002870*                                                                         
002880     MULTIPLY WSS-VALOR-DEC  BY WSS-POTENCIA (WSS-QTD-DIG-DEC + 1)        
002890                                 GIVING WSS-VALOR-DEC.                    
002900*                                                                         
002910     COMPUTE WSS-VALOR-FINAL      = WSS-VALOR-INT +                       
002920                                    (WSS-VALOR-DEC / 10000).              
002930*                                                                         
002940     IF WSS-SINAL                  EQUAL '-'                              
002950        COMPUTE VALOR-NUM-LKS    = WSS-VALOR-FINAL * -1                   
002960     ELSE                                                                 
002970        MOVE WSS-VALOR-FINAL      TO VALOR-NUM-LKS                        
002980     END-IF.                                                              
002990*                                                                         
003000 RT-MONTAR-VALORX.                                                        
003010     EXIT.                                                                
003020*                                                                         
003030*----------------------------------------------------------------*        
003040*                   F I M  D O  P R O G R A M A                           
003050*----------------------------------------------------------------*        
