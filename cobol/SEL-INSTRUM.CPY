000100*----------------------------------------------------------------*        
000110*    COPYBOOK SEL-INSTRUM.CPY - SELECT DO CADASTRO DE INSTRUMENTO         
000120*    SEM REPLACING - NOME DE ARQUIVO E CLAUSULA UNICOS NO SISTEMA         
000130*----------------------------------------------------------------*        
000140     SELECT ARQ-INSTRUMENTO      ASSIGN TO DDINSTRU                       
000150            ORGANIZATION         IS LINE SEQUENTIAL                       
000160            FILE STATUS          IS FS-INSTRUMENTO.                       
