000100*----------------------------------------------------------------*        
000110*    COPYBOOK SEL-LIMPO.CPY - SELECT DO ARQUIVO DE SAIDA LIMPO            
000120*    SEM REPLACING - NOME DE ARQUIVO E CLAUSULA UNICOS NO SISTEMA         
000130*----------------------------------------------------------------*        
000140     SELECT ARQ-LIMPO            ASSIGN TO DDLIMPO                        
000150            ORGANIZATION         IS LINE SEQUENTIAL                       
000160            FILE STATUS          IS FS-LIMPO.                             
