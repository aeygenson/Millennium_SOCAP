000100*----------------------------------------------------------------*        
000110*    COPYBOOK SEL-MERCADO.CPY - SELECT DO ARQUIVO DE MERCADO              
000120*    SEM REPLACING - NOME DE ARQUIVO E CLAUSULA UNICOS NO SISTEMA         
000130*----------------------------------------------------------------*        
000140     SELECT ARQ-MERCADO          ASSIGN TO DDMERCAD                       
000150            ORGANIZATION         IS LINE SEQUENTIAL                       
000160            FILE STATUS          IS FS-MERCADO.                           
